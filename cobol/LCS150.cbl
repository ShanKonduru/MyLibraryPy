000100***************************************************************** 
000200* PROPERTY OF THE CIRCULATION SYSTEMS GROUP -- LIBRARY AUTOMATION 
000300* PROJECT.  UNAUTHORIZED DISTRIBUTION OF THIS LISTING IS          
000400* PROHIBITED.                                                     
000500***************************************************************** 
000600* PROGRAM:  LCS150                                                
000700*                                                                 
000800* AUTHOR :  L P TANAKA                                            
000900*                                                                 
001000* DUE-DATE SUBROUTINE, CALLED BY LCS100 ON EVERY BORROW (BW) AND  
001100* ON EVERY RESERVATION COLLECTED IN PLACE.  RETURNS THE CALENDAR  
001200* DATE ON WHICH THE 20TH WORKING DAY (MONDAY-FRIDAY, NO HOLIDAY   
001300* CALENDAR) AFTER THE PASSED BORROW DATE FALLS.  DAY-OF-WEEK FOR  
001400* THE BORROW DATE ITSELF IS DERIVED BY ZELLER'S CONGRUENCE; FROM  
001500* THERE THE WEEKDAY INDICATOR IS SIMPLY CYCLED AS THE CALENDAR IS 
001600* STEPPED ONE DAY AT A TIME.                                      
001700***************************************************************** 
001800 IDENTIFICATION DIVISION.                                         
001900 PROGRAM-ID.    LCS150.                                           
002000 AUTHOR.        L P TANAKA.                                       
002100 INSTALLATION.  CIRCULATION SYSTEMS GROUP.                        
002200 DATE-WRITTEN.  02/14/92.                                         
002300 DATE-COMPILED.                                                   
002400 SECURITY.      NON-CONFIDENTIAL.                                 
002500***************************************************************** 
002600*                        C H A N G E   L O G                      
002700*    DATE      BY   REQUEST   DESCRIPTION                         
002800*    --------  ---  --------  ------------------------------------
002900*    99/02/03  LPT  L-0034    ORIGINAL PROGRAM -- PULLED THE      
003000*                             DUE-DATE ARITHMETIC OUT OF LCS100 SO
003100*                             THE CATALOG LISTING COULD SHARE ONE 
003200*                             ALGORITHM WITH THE BORROW PATH.     
003300*    99/02/11  LPT  L-0035    CORRECTED THE ZELLER RAW TERM -- AN 
003400*                             EARLY BORROW DATE DROVE THE         
003500*                             INTERMEDIATE VALUE NEGATIVE BEFORE  
003600*                             THE MODULUS STEP; NOW ADD 700 (100  
003700*                             WEEKS) BEFORE DIVIDING BY 7.        
003800*    03/06/24  LPT  L-0044    ADDED THE UPSI-0 CONSOLE TRACE OF   
003900*                             THE COMPUTED DUE DATE, SHARED WITH  
004000*                             LCS100'S REJECT-ECHO SWITCH.        
004100***************************************************************** 
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SOURCE-COMPUTER.   IBM-370.                                      
004500 OBJECT-COMPUTER.   IBM-370.                                      
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM                                           
004800     CLASS LIB-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'            
004900     UPSI-0 ON STATUS IS WS-CONSOLE-ECHO-SW.                      
005000***************************************************************** 
005100 DATA DIVISION.                                                   
005200 WORKING-STORAGE SECTION.                                         
005300*                                                                 
005400*                 WORKING CALENDAR DATE                           
005500*                                                                 
005600*    WS-CUR-DATE IS STEPPED ONE DAY AT A TIME BY 2000-ADVANCE-ONE-
005700*    DAY UNTIL 20 WEEKDAYS HAVE BEEN COUNTED, AT WHICH POINT IT   
005800*    HOLDS THE DUE DATE.  THE TWO REDEFINES ARE THE NUMERIC VIEW  
005900*    HANDED BACK TO LCS100 AND THE ALPHA VIEW USED BY THE UPSI-0  
006000*    CONSOLE TRACE BELOW -- THE SAME EIGHT BYTES, READ THREE WAYS.
006100 01  WS-CUR-DATE.                                                 
006200     05  WS-CUR-CCYY                 PIC 9(04).                   
006300     05  WS-CUR-MM                   PIC 9(02).                   
006400     05  WS-CUR-DD                   PIC 9(02).                   
006500 01  WS-CUR-DATE-NUM REDEFINES                                    
006600     WS-CUR-DATE                     PIC 9(08).                   
006700 01  WS-CUR-CCYY-ALPHA REDEFINES                                  
006800     WS-CUR-DATE                     PIC X(08).                   
006900*                                                                 
007000*    TWELVE-ENTRY MONTH-LENGTH TABLE, FEBRUARY PATCHED TO 29 IN A 
007100*    LEAP YEAR BY 2100-SET-LEAP-FEBRUARY EACH TIME IT IS ENTERED -
007200*    THE VALUE DOES NOT PERSIST ACROSS CALLS, SO IT IS RECOMPUTED 
007300*    EVERY TIME THE WORKING DATE CROSSES INTO A NEW YEAR.         
007400 01  WS-DAYS-IN-MONTH-VALUES.                                     
007500     05  FILLER                      PIC 9(02)   VALUE 31.        
007600     05  FILLER                      PIC 9(02)   VALUE 28.        
007700     05  FILLER                      PIC 9(02)   VALUE 31.        
007800     05  FILLER                      PIC 9(02)   VALUE 30.        
007900     05  FILLER                      PIC 9(02)   VALUE 31.        
008000     05  FILLER                      PIC 9(02)   VALUE 30.        
008100     05  FILLER                      PIC 9(02)   VALUE 31.        
008200     05  FILLER                      PIC 9(02)   VALUE 31.        
008300     05  FILLER                      PIC 9(02)   VALUE 30.        
008400     05  FILLER                      PIC 9(02)   VALUE 31.        
008500     05  FILLER                      PIC 9(02)   VALUE 30.        
008600     05  FILLER                      PIC 9(02)   VALUE 31.        
008700 01  WS-DAYS-IN-MONTH-TABLE REDEFINES                             
008800     WS-DAYS-IN-MONTH-VALUES.                                     
008900     05  WS-DAYS-IN-MONTH             PIC 9(02)   OCCURS 12 TIMES.
009000*                                                                 
009100*                 ZELLER'S CONGRUENCE WORK FIELDS                 
009200*                                                                 
009300*    ONE SCRATCH FIELD PER TERM OF THE CLASSICAL FORMULA SO EACH  
009400*    COMPUTE STATEMENT IN 1000-ZELLER-WEEKDAY IS A SINGLE READABLE
009500*    STEP RATHER THAN ONE LONG EXPRESSION -- THESE DO NOT CARRY   
009600*    MEANING BETWEEN CALLS, ONLY WITHIN ONE PASS THROUGH 1000.    
009700 01  WS-Z-FIELDS.                                                 
009800     05  WS-Z-MONTH                  PIC 9(02)   COMP.            
009900     05  WS-Z-YEAR                   PIC 9(04)   COMP.            
010000     05  WS-Z-CENTURY                PIC 9(02)   COMP.            
010100     05  WS-Z-YR-OF-CENT             PIC 9(02)   COMP.            
010200     05  WS-Z-TERM1                  PIC 9(04)   COMP.            
010300     05  WS-Z-TERM2                  PIC 9(04)   COMP.            
010400     05  WS-Z-TERM3                  PIC 9(04)   COMP.            
010500     05  WS-Z-RAW                    PIC S9(06)  COMP.            
010600     05  WS-Z-QUOT                   PIC S9(04)  COMP.            
010700     05  WS-Z-H                      PIC 9(01)   COMP.            
010800     05  WS-WEEKDAY-CODE             PIC 9(01)   COMP.            
010900*                                                                 
011000*                 CALENDAR-STEP AND LEAP-YEAR WORK FIELDS         
011100*                                                                 
011200*    THE THREE REMAINDER FIELDS ARE THE STANDARD DIVISIBLE-BY-4/  
011300*    100/400 TEST, BROKEN INTO SEPARATE DIVIDE STATEMENTS BECAUSE 
011400*    THIS SHOP'S COMPILER-LEVEL COBOL HAS NO BOOLEAN MOD FUNCTION 
011500*    TO FOLD THEM INTO ONE LINE.                                  
011600 01  WS-STEP-FIELDS.                                              
011700     05  WS-LEAP-QUOT                PIC 9(04)   COMP.            
011800     05  WS-LEAP-REM-4               PIC 9(02)   COMP.            
011900     05  WS-LEAP-REM-100             PIC 9(02)   COMP.            
012000     05  WS-LEAP-REM-400             PIC 9(02)   COMP.            
012100*                                                                 
012200*    COUNTS WEEKDAYS STEPPED SO FAR IN THE CURRENT CALL -- RESET T
012300*    ZERO AT THE TOP OF 0000-MAIN-CONTROL EACH TIME LCS150 IS     
012400*    CALLED, NOT CARRIED ACROSS CALLS.                            
012500 77  WS-WORKDAY-COUNT                PIC 9(02)   COMP VALUE ZERO. 
012600*                                                                 
012700***************************************************************** 
012800 LINKAGE SECTION.                                                 
012900*                                                                 
013000*    LK-BORROW-DATE IS THE ONLY INPUT -- THE BORROW (OR COLLECTED-
013100*    RESERVATION) DATE IN CCYYMMDD.  LK-BORROW-DATE-R BREAKS IT   
013200*    APART SO 0000-MAIN-CONTROL CAN LOAD WS-CUR-DATE FIELD BY     
013300*    FIELD WITHOUT A SEPARATE UNSTRING.  LK-DUE-DATE IS THE SOLE  
013400*    OUTPUT, SET ONCE AT THE END OF THE CALL.                     
013500 01  LK-BORROW-DATE                  PIC 9(08).                   
013600 01  LK-BORROW-DATE-R REDEFINES                                   
013700     LK-BORROW-DATE.                                              
013800     05  LK-BORROW-CCYY              PIC 9(04).                   
013900     05  LK-BORROW-MM                PIC 9(02).                   
014000     05  LK-BORROW-DD                PIC 9(02).                   
014100 01  LK-DUE-DATE                     PIC 9(08).                   
014200*                                                                 
014300***************************************************************** 
014400 PROCEDURE DIVISION USING LK-BORROW-DATE, LK-DUE-DATE.            
014500***************************************************************** 
014600*    ONE CALL IN, ONE DUE DATE OUT -- NO FILES ARE OPENED AND NO  
014700*    STATE IS CARRIED FORWARD FROM ONE CALL TO THE NEXT, SO LCS100
014800*    CAN CALL THIS SUBROUTINE ONCE PER BORROW TRANSACTION WITHOUT 
014900*    ANY INITIALIZE/RESET CEREMONY ON EITHER SIDE.                
015000 0000-MAIN-CONTROL.                                               
015100     MOVE LK-BORROW-CCYY TO WS-CUR-CCYY.                          
015200     MOVE LK-BORROW-MM TO WS-CUR-MM.                              
015300     MOVE LK-BORROW-DD TO WS-CUR-DD.                              
015400*    WEEKDAY OF THE BORROW DATE ITSELF IS COMPUTED ONCE, UP FRONT;
015500*    FROM THERE 2000-ADVANCE-ONE-DAY ONLY EVER CYCLES IT, IT NEVER
015600*    RECOMPUTES FROM ZELLER AGAIN.                                
015700     PERFORM 1000-ZELLER-WEEKDAY.                                 
015800     MOVE ZERO TO WS-WORKDAY-COUNT.                               
015900*    TWENTY WORKING DAYS IS THE SHOP'S STANDARD LOAN PERIOD FOR   
016000*    EVERY TITLE -- THERE IS NO PER-BOOK OR PER-STUDENT OVERRIDE. 
016100     PERFORM 2000-ADVANCE-ONE-DAY                                 
016200         UNTIL WS-WORKDAY-COUNT = 20.                             
016300     MOVE WS-CUR-DATE-NUM TO LK-DUE-DATE.                         
016400*    UPSI-0 TRACE (L-0044) IS FOR OPERATOR-ATTENDED TEST RUNS ONLY
016500*    IT NEVER CHANGES THE VALUE HANDED BACK TO LCS100.            
016600     IF WS-CONSOLE-ECHO-SW                                        
016700         DISPLAY 'LCS150 DUE DATE ' WS-CUR-CCYY-ALPHA             
016800     END-IF.                                                      
016900     GOBACK.                                                      
017000*                                                                 
017100*    DERIVES THE WEEKDAY OF WS-CUR-CCYY/MM/DD BY ZELLER'S         
017200*    CONGRUENCE.  RESULT LEFT IN WS-WEEKDAY-CODE, 1=MONDAY        
017300*    THROUGH 7=SUNDAY.  JANUARY AND FEBRUARY COUNT AS MONTHS 13   
017400*    AND 14 OF THE PRECEDING YEAR PER THE CLASSICAL FORMULA.      
017500 1000-ZELLER-WEEKDAY.                                             
017600     IF WS-CUR-MM < 3                                             
017700         COMPUTE WS-Z-MONTH = WS-CUR-MM + 12                      
017800         COMPUTE WS-Z-YEAR = WS-CUR-CCYY - 1                      
017900     ELSE                                                         
018000         MOVE WS-CUR-MM TO WS-Z-MONTH                             
018100         MOVE WS-CUR-CCYY TO WS-Z-YEAR                            
018200     END-IF.                                                      
018300     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY                  
018400         REMAINDER WS-Z-YR-OF-CENT.                               
018500*    INTEGER DIVISION IS DELIBERATE HERE -- EACH TERM TRUNCATES,  
018600*    NOT ROUNDS, EXACTLY AS THE PUBLISHED ZELLER FORMULA REQUIRES.
018700     COMPUTE WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.            
018800     COMPUTE WS-Z-TERM2 = WS-Z-YR-OF-CENT / 4.                    
018900     COMPUTE WS-Z-TERM3 = WS-Z-CENTURY / 4.                       
019000*    700 (100 WEEKS) KEEPS THE INTERMEDIATE VALUE POSITIVE BEFORE 
019100*    THE MODULUS STEP -- SEE L-0035 ABOVE.                        
019200     COMPUTE WS-Z-RAW = WS-CUR-DD + WS-Z-TERM1 + WS-Z-YR-OF-CENT  
019300             + WS-Z-TERM2 + WS-Z-TERM3 - (2 * WS-Z-CENTURY) + 700.
019400     DIVIDE WS-Z-RAW BY 7 GIVING WS-Z-QUOT                        
019500         REMAINDER WS-Z-H.                                        
019600*    ZELLER'S RAW RESULT IS 0=SATURDAY THROUGH 6=FRIDAY; THE +5/  
019700*    WRAP/+1 BELOW REBASES IT TO THIS SHOP'S 1=MONDAY THROUGH     
019800*    7=SUNDAY CONVENTION, USED CONSISTENTLY THROUGHOUT THE PROGRAM
019900     COMPUTE WS-WEEKDAY-CODE = WS-Z-H + 5.                        
020000     IF WS-WEEKDAY-CODE > 6                                       
020100         SUBTRACT 7 FROM WS-WEEKDAY-CODE                          
020200     END-IF.                                                      
020300     ADD 1 TO WS-WEEKDAY-CODE.                                    
020400*                                                                 
020500*    STEPS THE WORKING DATE FORWARD ONE CALENDAR DAY, ROLLING     
020600*    MONTH AND YEAR AS NEEDED, CYCLES THE WEEKDAY INDICATOR, AND  
020700*    COUNTS THE DAY IF IT FALLS MONDAY THROUGH FRIDAY.            
020800 2000-ADVANCE-ONE-DAY.                                            
020900*    FEBRUARY'S LENGTH IS RECHECKED ON EVERY CALL, NOT JUST WHEN  
021000*    THE MONTH ROLLS OVER -- CHEAP INSURANCE AGAINST A RUN THAT   
021100*    STARTS IN FEBRUARY OF A LEAP YEAR AND STEPS PAST THE 28TH.   
021200     PERFORM 2100-SET-LEAP-FEBRUARY.                              
021300     ADD 1 TO WS-CUR-DD.                                          
021400*    MONTH AND YEAR ROLL IN SEQUENCE -- A DECEMBER-TO-JANUARY     
021500*    ROLLOVER CASCADES INTO THE YEAR BUMP IN THE SAME IF.         
021600     IF WS-CUR-DD > WS-DAYS-IN-MONTH(WS-CUR-MM)                   
021700         MOVE 1 TO WS-CUR-DD                                      
021800         ADD 1 TO WS-CUR-MM                                       
021900         IF WS-CUR-MM > 12                                        
022000             MOVE 1 TO WS-CUR-MM                                  
022100             ADD 1 TO WS-CUR-CCYY                                 
022200         END-IF                                                   
022300     END-IF.                                                      
022400*    WEEKDAY CODE IS CYCLED, NOT RECOMPUTED -- ZELLER'S CONGRUENCE
022500*    RUNS ONLY ONCE PER CALL, AT 1000 ABOVE, FOR THE BORROW DATE. 
022600     ADD 1 TO WS-WEEKDAY-CODE.                                    
022700     IF WS-WEEKDAY-CODE > 7                                       
022800         MOVE 1 TO WS-WEEKDAY-CODE                                
022900     END-IF.                                                      
023000*    ONLY MONDAY (1) THROUGH FRIDAY (5) COUNT TOWARD THE 20-DAY   
023100*    LOAN PERIOD -- SATURDAY AND SUNDAY ADVANCE THE CALENDAR BUT  
023200*    DO NOT ADVANCE WS-WORKDAY-COUNT.                             
023300     IF WS-WEEKDAY-CODE <= 5                                      
023400         ADD 1 TO WS-WORKDAY-COUNT                                
023500     END-IF.                                                      
023600*                                                                 
023700*    LEAP = DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS ALSO      
023800*    DIVISIBLE BY 400.                                            
023900 2100-SET-LEAP-FEBRUARY.                                          
024000*    THREE SEPARATE DIVIDES (BY 4, BY 100, BY 400) RATHER THAN ONE
024100*    NESTED EXPRESSION -- EACH REMAINDER IS TESTED INDEPENDENTLY  
024200*    BELOW, MATCHING THE FAMILIAR TEXTBOOK STATEMENT OF THE RULE. 
024300     DIVIDE WS-CUR-CCYY BY 4 GIVING WS-LEAP-QUOT                  
024400         REMAINDER WS-LEAP-REM-4.                                 
024500     DIVIDE WS-CUR-CCYY BY 100 GIVING WS-LEAP-QUOT                
024600         REMAINDER WS-LEAP-REM-100.                               
024700     DIVIDE WS-CUR-CCYY BY 400 GIVING WS-LEAP-QUOT                
024800         REMAINDER WS-LEAP-REM-400.                               
024900     IF WS-LEAP-REM-4 = 0                                         
025000             AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0) 
025100         MOVE 29 TO WS-DAYS-IN-MONTH(2)                           
025200     ELSE                                                         
025300         MOVE 28 TO WS-DAYS-IN-MONTH(2)                           
025400     END-IF.                                                      
