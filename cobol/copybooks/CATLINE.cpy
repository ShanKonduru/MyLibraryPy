000100***************************************************************** 
000200* CATLINE  --  CATALOG SEARCH/LISTING PRINT LINES (LCS200)        
000300*                                                                 
000400*    ONE CAT-DETAIL-LINE PER BOOK MATCHING THE RUN'S TITLE,       
000500*    AUTHOR, AND/OR ISBN FILTER (AN OMITTED FILTER MATCHES        
000600*    EVERYTHING); CAT-TRAILER-LINE CARRIES THE MATCH COUNT.       
000700*    132-BYTE PRINT-STYLE RECORDS, SHOP-STANDARD CARRIAGE         
000800*    CONTROL IMPLIED.                                             
000900*                                                                 
001000*    03/06/19  LPT  ORIGINAL LAYOUT FOR THE LCS200 REWRITE.       
001100***************************************************************** 
001200 01  CAT-DETAIL-LINE.                                             
001300     05  CAT-BOOK-ID                 PIC ZZZZZ9.                  
001400     05  FILLER                      PIC X(02)   VALUE SPACES.    
001500     05  CAT-TITLE                   PIC X(40).                   
001600     05  FILLER                      PIC X(02)   VALUE SPACES.    
001700     05  CAT-AUTHOR                  PIC X(30).                   
001800     05  FILLER                      PIC X(02)   VALUE SPACES.    
001900     05  CAT-ISBN                    PIC X(17).                   
002000     05  FILLER                      PIC X(02)   VALUE SPACES.    
002100     05  CAT-PUB-YEAR                PIC X(04).                   
002200     05  FILLER                      PIC X(02)   VALUE SPACES.    
002300     05  CAT-AVAIL                   PIC ZZ9.                     
002400     05  FILLER                      PIC X(02)   VALUE SPACES.    
002500     05  CAT-TOTAL                   PIC ZZ9.                     
002600     05  FILLER                      PIC X(17)   VALUE SPACES.    
002700                                                                  
002800 01  CAT-TRAILER-LINE.                                            
002900     05  FILLER                      PIC X(20)                    
003000                 VALUE 'MATCHING BOOKS     '.                     
003100     05  CAT-TRL-COUNT                PIC ZZZ,ZZ9.                
003200     05  FILLER                      PIC X(105)  VALUE SPACES.    
