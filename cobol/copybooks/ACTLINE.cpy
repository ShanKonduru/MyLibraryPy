000100***************************************************************** 
000200* ACTLINE  --  ACTIVE-LOANS REPORT PRINT LINES (LCS300)           
000300*                                                                 
000400*    STU-DETAIL-LINE/STU-TRAILER-LINE SERVE THE PER-STUDENT       
000500*    LISTING; LIB-DETAIL-LINE/LIB-TRAILER-LINE SERVE THE          
000600*    LIBRARY-WIDE LISTING.  BOTH LISTINGS COVER LOAN-STATUS 'B'   
000700*    (BORROWED) AND 'R' (RESERVED) RECORDS ONLY -- RETURNED AND   
000800*    CANCELLED RECORDS ARE HISTORY, NOT "ACTIVE".  132-BYTE       
000900*    PRINT-STYLE RECORDS, SHOP-STANDARD CARRIAGE CONTROL IMPLIED. 
001000*                                                                 
001100*    03/06/19  LPT  ORIGINAL LAYOUT FOR THE LCS300 REWRITE.       
001200***************************************************************** 
001300 01  STU-DETAIL-LINE.                                             
001400     05  STU-LOAN-ID                 PIC ZZZZZ9.                  
001500     05  FILLER                      PIC X(02)   VALUE SPACES.    
001600     05  STU-STATUS                  PIC X(01).                   
001700     05  FILLER                      PIC X(02)   VALUE SPACES.    
001800     05  STU-BOOK-ID                 PIC ZZZZZ9.                  
001900     05  FILLER                      PIC X(02)   VALUE SPACES.    
002000     05  STU-TITLE                   PIC X(30).                   
002100     05  FILLER                      PIC X(02)   VALUE SPACES.    
002200     05  STU-AUTHOR                  PIC X(20).                   
002300     05  FILLER                      PIC X(02)   VALUE SPACES.    
002400     05  STU-ISBN                    PIC X(17).                   
002500     05  FILLER                      PIC X(02)   VALUE SPACES.    
002600     05  STU-BORROW-DT               PIC X(10).                   
002700     05  FILLER                      PIC X(02)   VALUE SPACES.    
002800     05  STU-DUE-DT                  PIC X(10).                   
002900     05  FILLER                      PIC X(18)   VALUE SPACES.    
003000                                                                  
003100 01  STU-TRAILER-LINE.                                            
003200     05  FILLER                      PIC X(20)                    
003300                 VALUE 'ACTIVE LOANS/RES FOR'.                    
003400     05  FILLER                      PIC X(08)                    
003500                 VALUE ' STUDENT'.                                
003600     05  STU-TRL-STUDENT-ID          PIC ZZZZZ9.                  
003700     05  FILLER                      PIC X(08)                    
003800                 VALUE '  COUNT '.                                
003900     05  STU-TRL-COUNT               PIC ZZZ,ZZ9.                 
004000     05  FILLER                      PIC X(83)   VALUE SPACES.    
004100                                                                  
004200 01  LIB-DETAIL-LINE.                                             
004300     05  LIB-LOAN-ID                 PIC ZZZZZ9.                  
004400     05  FILLER                      PIC X(02)   VALUE SPACES.    
004500     05  LIB-STATUS                  PIC X(01).                   
004600     05  FILLER                      PIC X(02)   VALUE SPACES.    
004700     05  LIB-STUDENT-ID              PIC ZZZZZ9.                  
004800     05  FILLER                      PIC X(02)   VALUE SPACES.    
004900     05  LIB-STUDENT-NAME            PIC X(20).                   
005000     05  FILLER                      PIC X(02)   VALUE SPACES.    
005100     05  LIB-BOOK-ID                 PIC ZZZZZ9.                  
005200     05  FILLER                      PIC X(02)   VALUE SPACES.    
005300     05  LIB-TITLE                   PIC X(24).                   
005400     05  FILLER                      PIC X(02)   VALUE SPACES.    
005500     05  LIB-BORROW-DT               PIC X(10).                   
005600     05  FILLER                      PIC X(02)   VALUE SPACES.    
005700     05  LIB-DUE-DT                  PIC X(10).                   
005800     05  FILLER                      PIC X(35)   VALUE SPACES.    
005900                                                                  
006000 01  LIB-TRAILER-LINE.                                            
006100     05  FILLER                      PIC X(10)                    
006200                 VALUE 'BORROWED '.                               
006300     05  LIB-TRL-BORROWED            PIC ZZZ,ZZ9.                 
006400     05  FILLER                      PIC X(11)                    
006500                 VALUE '  RESERVED '.                             
006600     05  LIB-TRL-RESERVED            PIC ZZZ,ZZ9.                 
006700     05  FILLER                      PIC X(15)                    
006800                 VALUE '  TOTAL ACTIVE '.                         
006900     05  LIB-TRL-TOTAL               PIC ZZZ,ZZ9.                 
007000     05  FILLER                      PIC X(75)   VALUE SPACES.    
