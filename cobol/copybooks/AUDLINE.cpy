000100***************************************************************** 
000200* AUDLINE  --  TRANSACTION AUDIT/RESULT LOG PRINT LINES (LCS100)  
000300*                                                                 
000400*    ONE AUD-DETAIL-LINE IS WRITTEN FOR EVERY TRANSACTION READ,   
000500*    WHETHER ACCEPTED OR REJECTED; AUD-TRAILER-LINE CARRIES THE   
000600*    END-OF-JOB CONTROL TOTALS.  132-BYTE PRINT-STYLE RECORDS,    
000700*    ONE CARRIAGE-CONTROL BYTE IMPLIED BY THE SHOP'S STANDARD     
000800*    PRINT UTILITY -- NOT CARRIED IN THE RECORD ITSELF.           
000900*                                                                 
001000*    03/06/19  LPT  ORIGINAL LAYOUT FOR THE LCS100 REWRITE.       
001100*    03/09/02  LPT  WIDENED AUD-DISPOSITION FROM 24 TO 30 BYTES --
001200*                   "RESERVATION COLLECTED" WAS RUNNING INTO THE  
001300*                   RIGHT MARGIN OF THE LISTING.                  
001400***************************************************************** 
001500 01  AUD-DETAIL-LINE.                                             
001600     05  AUD-SEQ-NO                  PIC ZZZZZ9.                  
001700     05  FILLER                      PIC X(02)   VALUE SPACES.    
001800     05  AUD-TXN-CODE                PIC X(02).                   
001900     05  FILLER                      PIC X(02)   VALUE SPACES.    
002000     05  AUD-KEY-LABEL               PIC X(10).                   
002100     05  AUD-KEY-VALUE               PIC X(10).                   
002200     05  FILLER                      PIC X(02)   VALUE SPACES.    
002300     05  AUD-DISPOSITION             PIC X(30).                   
002400     05  FILLER                      PIC X(68)   VALUE SPACES.    
002500                                                                  
002600 01  AUD-TRAILER-LINE.                                            
002700     05  FILLER                      PIC X(18)                    
002800                 VALUE 'TRANSACTIONS READ '.                      
002900     05  AUD-TOT-READ                PIC ZZZ,ZZ9.                 
003000     05  FILLER                      PIC X(11)                    
003100                 VALUE '  ACCEPTED '.                             
003200     05  AUD-TOT-ACCEPTED            PIC ZZZ,ZZ9.                 
003300     05  FILLER                      PIC X(11)                    
003400                 VALUE '  REJECTED '.                             
003500     05  AUD-TOT-REJECTED            PIC ZZZ,ZZ9.                 
003600     05  FILLER                      PIC X(71)   VALUE SPACES.    
