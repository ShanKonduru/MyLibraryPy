000100***************************************************************** 
000200* TRANREC  --  CIRCULATION/CATALOG TRANSACTION RECORD             
000300*                                                                 
000400*    ONE TRANSACTION FILE CARRIES BOTH CATALOG-MAINTENANCE AND    
000500*    CIRCULATION ACTIVITY; TXN-CODE SELECTS WHICH FIELDS ON THE   
000600*    REST OF THE RECORD ARE MEANINGFUL --                         
000700*                                                                 
000800*       AB/UB  TXN-USER-ID(LIBRARIAN) TXN-BOOK-ID(UB ONLY)        
000900*              TXN-TITLE TXN-AUTHOR TXN-ISBN TXN-PUB-YEAR         
001000*              TXN-COPIES                                         
001100*       DB     TXN-USER-ID(LIBRARIAN) TXN-BOOK-ID                 
001200*       BW/RS  TXN-USER-ID(STUDENT)   TXN-BOOK-ID                 
001300*       CN/RT  TXN-USER-ID            TXN-LOAN-ID                 
001400*                                                                 
001500*    FIELDS NOT USED BY A GIVEN TXN-CODE ARE LEFT AT THEIR        
001600*    SUPPLIED-FILE VALUE (NORMALLY ZERO OR SPACE) AND IGNORED BY  
001700*    LCS100 -- SEE THE PER-CODE BUSINESS RULES IN LCS100 ITSELF   
001800*    RATHER THAN HERE.                                            
001900*                                                                 
002000*    91/09/01  RWK  ORIGINAL LAYOUT, CODES AB/UB/DB/BW/RT.        
002100*    95/03/02  RWK  ADDED RS/CN FOR THE RESERVE-QUEUE ENHANCEMENT 
002200*                   (REQUEST 9115); TXN-LOAN-ID ADDED FOR CN/RT.  
002300*    99/01/08  RWK  Y2K REVIEW -- TXN-DATE WAS ALREADY FULL       
002400*                   8-DIGIT YYYYMMDD.                             
002500*    03/06/19  LPT  DOCUMENTED TRN-FILLER-1 (CARRIED SINCE THE    
002600*                   ORIGINAL LAYOUT) AND ADDED TXN-DATE-R BELOW.  
002700***************************************************************** 
002800 01  TRANSACTION-RECORD.                                          
002900     05  TXN-CODE                    PIC X(02).                   
003000         88  TXN-IS-ADD-BOOK             VALUE 'AB'.              
003100         88  TXN-IS-UPDATE-BOOK          VALUE 'UB'.              
003200         88  TXN-IS-DELETE-BOOK          VALUE 'DB'.              
003300         88  TXN-IS-BORROW               VALUE 'BW'.              
003400         88  TXN-IS-RESERVE              VALUE 'RS'.              
003500         88  TXN-IS-CANCEL               VALUE 'CN'.              
003600         88  TXN-IS-RETURN               VALUE 'RT'.              
003700     05  TXN-USER-ID                 PIC 9(05).                   
003800     05  TXN-BOOK-ID                 PIC 9(05).                   
003900     05  TXN-LOAN-ID                 PIC 9(05).                   
004000     05  TXN-DATE                    PIC 9(08).                   
004100     05  TXN-DATE-R REDEFINES                                     
004200         TXN-DATE.                                                
004300         10  TXN-DATE-CCYY           PIC 9(04).                   
004400         10  TXN-DATE-MM             PIC 9(02).                   
004500         10  TXN-DATE-DD             PIC 9(02).                   
004600     05  TXN-TITLE                   PIC X(40).                   
004700     05  TXN-AUTHOR                  PIC X(30).                   
004800     05  TXN-ISBN                    PIC X(17).                   
004900     05  TXN-PUB-YEAR                PIC 9(04).                   
005000     05  TXN-COPIES                  PIC 9(03).                   
005100     05  TRN-FILLER-1                PIC X(08).                   
