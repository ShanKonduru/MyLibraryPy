000100***************************************************************** 
000200* BOKMSTR  --  BOOK MASTER RECORD (LIBRARY CIRCULATION SYSTEM)    
000300*                                                                 
000400*    ONE ENTRY PER CATALOGUED TITLE.  :TAG:-AVAIL IS THE NUMBER   
000500*    OF COPIES CURRENTLY ON THE SHELF TO LEND; :TAG:-TOTAL IS THE 
000600*    NUMBER OF COPIES THE LIBRARY OWNS.  THE DIFFERENCE, TOTAL    
000700*    MINUS AVAIL, IS ALWAYS THE COUNT OF COPIES CURRENTLY OUT ON  
000800*    LOAN -- LCS100 ENFORCES THAT IDENTITY ON EVERY UB (UPDATE    
000900*    BOOK) TRANSACTION RATHER THAN LETTING IT DRIFT.              
001000*                                                                 
001100*    :TAG:-ID IS ASSIGNED BY LCS100'S ADD-BOOK PARAGRAPH AS       
001200*    (HIGHEST EXISTING BOOK-ID + 1), STARTING AT 1 FOR AN EMPTY   
001300*    CATALOG.  :TAG:-ISBN IS THE CATALOG'S ALTERNATE UNIQUE KEY.  
001400*                                                                 
001500*    COPIED WITH REPLACING ==:TAG:== BY ==FD-BOK== IN EVERY       
001600*    PROGRAM THAT READS OR REWRITES THE BOOK MASTER (LCS100,      
001700*    LCS200, LCS300) SO THE ONE FD BUFFER SERVES BOTH THE LOAD    
001800*    PASS AND, IN LCS100, THE END-OF-JOB REWRITE PASS; EACH       
001900*    PROGRAM'S OWN IN-CORE BOOK TABLE IS DECLARED LOCALLY.        
002000*                                                                 
002100*    89/11/02  RWK  ORIGINAL LAYOUT.                              
002200*    94/02/28  RWK  WIDENED :TAG:-AUTHOR FROM 20 TO 30 BYTES --   
002300*                   REQUEST 8847, CO-AUTHORED TITLES WERE BEING   
002400*                   TRUNCATED ON THE CATALOG CARDS.               
002500*    99/01/08  RWK  Y2K REVIEW -- :TAG:-PUB-YEAR HAS ALWAYS BEEN  
002600*                   FULL 4-DIGIT, NO CHANGE REQUIRED.             
002700*    03/06/19  LPT  ADDED :TAG:-FILLER-1 RESERVED BYTES TO MATCH  
002800*                   THE OTHER CIRCULATION MASTERS; ADDED THE      
002900*                   PUB-YEAR-X ALPHANUMERIC REDEFINITION SO       
003000*                   LCS200 CAN EDIT A ZERO (UNKNOWN) YEAR AS      
003100*                   BLANK WITHOUT A NUMERIC-TO-ALPHA MOVE; RECAST 
003200*                   TO THE SHOP'S :TAG: CONVENTION.               
003300***************************************************************** 
003400 01  :TAG:-RECORD.                                                
003500     05  :TAG:-ID                    PIC 9(05).                   
003600     05  :TAG:-TITLE                 PIC X(40).                   
003700     05  :TAG:-AUTHOR                PIC X(30).                   
003800     05  :TAG:-ISBN                  PIC X(17).                   
003900     05  :TAG:-PUB-YEAR              PIC 9(04).                   
004000     05  :TAG:-PUB-YEAR-X REDEFINES                               
004100         :TAG:-PUB-YEAR              PIC X(04).                   
004200     05  :TAG:-AVAIL                 PIC 9(03).                   
004300     05  :TAG:-TOTAL                 PIC 9(03).                   
004400     05  :TAG:-FILLER-1              PIC X(04).                   
