000100***************************************************************** 
000200* USRMSTR  --  USER MASTER RECORD (LIBRARY CIRCULATION SYSTEM)    
000300*                                                                 
000400*    ONE ENTRY PER REGISTERED LIBRARY PATRON.  USER-ID IS         
000500*    ASSIGNED BY LCS100 AS (HIGHEST EXISTING USER-ID + 1) WHEN    
000600*    A PATRON IS FIRST ESTABLISHED -- THERE IS NO ADD-USER        
000700*    TRANSACTION IN THIS PHASE OF THE SYSTEM; THE FILE IS BUILT   
000800*    BY THE ENROLLMENT SUBSYSTEM UPSTREAM OF THIS JOB STREAM.     
000900*                                                                 
001000*    :TAG:-ROLE DRIVES THE AUTHORIZATION CHECKS IN LCS100 --      
001100*    STUDENTS MAY BORROW, RESERVE, AND CANCEL; LIBRARIANS MAY     
001200*    MAINTAIN THE CATALOG AND POST RETURNS.  SEE THE 88-LEVELS    
001300*    BELOW RATHER THAN TESTING :TAG:-ROLE LITERALS IN LINE.       
001400*                                                                 
001500*    COPIED WITH REPLACING ==:TAG:== BY ==FD-USR== IN EVERY       
001600*    PROGRAM THAT READS THE USER MASTER (LCS100, LCS300) SO THE   
001700*    SEQUENTIAL READ BUFFER CARRIES A CONSISTENT PREFIX SHOP-WIDE;
001800*    EACH PROGRAM'S OWN IN-CORE USER TABLE IS DECLARED LOCALLY.   
001900*                                                                 
002000*    92/04/11  RWK  ORIGINAL LAYOUT FOR THE AUTOMATION PROJECT.   
002100*    99/01/08  RWK  Y2K REVIEW -- USER-ID AND DATES ELSEWHERE IN  
002200*                   THIS SYSTEM ARE ALREADY FULL CENTURY, NO      
002300*                   CHANGE REQUIRED TO THIS COPYBOOK.             
002400*    03/06/19  LPT  ADDED :TAG:-FILLER-1 RESERVED BYTES AHEAD OF  
002500*                   AN ANTICIPATED PHONE-NUMBER FIELD THAT THE    
002600*                   CIRCULATION-DESK PROJECT NEVER FUNDED; RECAST 
002700*                   THE COPYBOOK TO THE SHOP'S :TAG: CONVENTION SO
002800*                   THE FD BUFFER PREFIX IS CONSISTENT SHOP-WIDE. 
002900***************************************************************** 
003000 01  :TAG:-RECORD.                                                
003100     05  :TAG:-ID                    PIC 9(05).                   
003200     05  :TAG:-NAME                  PIC X(20).                   
003300     05  :TAG:-ROLE                  PIC X(01).                   
003400         88  :TAG:-IS-STUDENT            VALUE 'S'.               
003500         88  :TAG:-IS-LIBRARIAN          VALUE 'L'.               
003600     05  :TAG:-FILLER-1              PIC X(04).                   
