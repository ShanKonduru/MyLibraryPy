000100***************************************************************** 
000200* LOANMST  --  LOAN / RESERVATION RECORD (BORROWING-RECORDS FILE) 
000300*                                                                 
000400*    ONE ENTRY PER BORROW-OR-RESERVE EVENT.  :TAG:-STATUS CARRIES 
000500*    THE LIFE CYCLE: 'R' RESERVED, 'B' BORROWED (EITHER CREATED   
000600*    DIRECTLY OR COLLECTED FROM A PRIOR RESERVATION), 'T'         
000700*    RETURNED, 'C' CANCELLED.  ONLY 'B' AND 'R' ARE "ACTIVE" FOR  
000800*    THE BORROW-LIMIT, DUPLICATE-RECORD, AND DELETE-BOOK CHECKS.  
000900*                                                                 
001000*    :TAG:-BORROW-DT AND :TAG:-DUE-DT ARE ZERO FOR A PURE         
001100*    RESERVATION THAT HAS NOT YET BEEN COLLECTED; :TAG:-RETURN-DT 
001200*    IS ZERO UNTIL THE RECORD REACHES STATUS 'T' OR 'C'.  A ZERO  
001300*    DATE IS "NOT SET", NOT 1ST OF SOME CENTURY -- DO NOT FEED    
001400*    THESE FIELDS TO THE DUE-DATE CALCULATOR WITHOUT TESTING      
001500*    :TAG:-BORROW-DT-SET FIRST.                                   
001600*                                                                 
001700*    COPIED WITH REPLACING ==:TAG:== BY ==FD-LOA== IN EVERY       
001800*    PROGRAM THAT READS OR REWRITES THE LOAN FILE (LCS100,        
001900*    LCS300) SO THE ONE FD BUFFER SERVES BOTH THE LOAD PASS AND,  
002000*    IN LCS100, THE END-OF-JOB REWRITE PASS; EACH PROGRAM'S OWN   
002100*    IN-CORE LOAN TABLE IS DECLARED LOCALLY.                      
002200*                                                                 
002300*    91/07/14  RWK  ORIGINAL LAYOUT, BORROW/RETURN ONLY -- NO     
002400*                   RESERVATION STATUS YET.                       
002500*    95/03/02  RWK  ADDED 'R' AND 'C' TO :TAG:-STATUS FOR THE     
002600*                   RESERVE-QUEUE ENHANCEMENT (REQUEST 9115).     
002700*    99/01/08  RWK  Y2K REVIEW -- :TAG:-BORROW-DT, :TAG:-DUE-DT,  
002800*                   AND :TAG:-RETURN-DT WERE REPUNCHED FROM       
002900*                   6-DIGIT YYMMDD TO FULL 8-DIGIT CCYYMMDD THIS  
003000*                   CYCLE.                                        
003100*    03/06/19  LPT  DOCUMENTED :TAG:-FILLER-1 (CARRIED SINCE THE  
003200*                   ORIGINAL LAYOUT), ADDED THE BORROW/DUE/       
003300*                   RETURN DATE REDEFINITIONS BELOW FOR LCS150    
003400*                   AND THE AUDIT-LOG EDIT ROUTINES, AND RECAST   
003500*                   TO THE SHOP'S :TAG: CONVENTION.               
003600***************************************************************** 
003700 01  :TAG:-RECORD.                                                
003800     05  :TAG:-ID                    PIC 9(05).                   
003900     05  :TAG:-STUDENT-ID            PIC 9(05).                   
004000     05  :TAG:-BOOK-ID               PIC 9(05).                   
004100     05  :TAG:-BORROW-DT             PIC 9(08).                   
004200         88  :TAG:-BORROW-DT-SET VALUE 00000001 THRU 99999999.    
004300     05  :TAG:-BORROW-DT-R REDEFINES                              
004400         :TAG:-BORROW-DT.                                         
004500         10  :TAG:-BORROW-CCYY       PIC 9(04).                   
004600         10  :TAG:-BORROW-MM         PIC 9(02).                   
004700         10  :TAG:-BORROW-DD         PIC 9(02).                   
004800     05  :TAG:-DUE-DT                PIC 9(08).                   
004900     05  :TAG:-DUE-DT-R REDEFINES                                 
005000         :TAG:-DUE-DT.                                            
005100         10  :TAG:-DUE-CCYY          PIC 9(04).                   
005200         10  :TAG:-DUE-MM            PIC 9(02).                   
005300         10  :TAG:-DUE-DD            PIC 9(02).                   
005400     05  :TAG:-RETURN-DT             PIC 9(08).                   
005500     05  :TAG:-RETURN-DT-R REDEFINES                              
005600         :TAG:-RETURN-DT.                                         
005700         10  :TAG:-RETURN-CCYY       PIC 9(04).                   
005800         10  :TAG:-RETURN-MM         PIC 9(02).                   
005900         10  :TAG:-RETURN-DD         PIC 9(02).                   
006000     05  :TAG:-STATUS                PIC X(01).                   
006100         88  :TAG:-IS-BORROWED           VALUE 'B'.               
006200         88  :TAG:-IS-RESERVED           VALUE 'R'.               
006300         88  :TAG:-IS-RETURNED           VALUE 'T'.               
006400         88  :TAG:-IS-CANCELLED          VALUE 'C'.               
006500         88  :TAG:-IS-ACTIVE              VALUE 'B' 'R'.          
006600     05  :TAG:-FILLER-1              PIC X(05).                   
