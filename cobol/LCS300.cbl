000100***************************************************************** 
000200* PROPERTY OF THE CIRCULATION SYSTEMS GROUP -- LIBRARY AUTOMATION 
000300* PROJECT.  UNAUTHORIZED DISTRIBUTION OF THIS LISTING IS          
000400* PROHIBITED.                                                     
000500***************************************************************** 
000600* PROGRAM:  LCS300                                                
000700*                                                                 
000800* AUTHOR :  L P TANAKA                                            
000900*                                                                 
001000* ACTIVE-LOANS REPORTING.  READS ONE CONTROL CARD CARRYING AN     
001100* OPTIONAL STUDENT ID; WHEN SUPPLIED (NON-ZERO), PRODUCES A       
001200* PER-STUDENT LISTING OF THAT STUDENT'S ACTIVE ('B'/'R') RECORDS  
001300* JOINED WITH BOOK DETAIL, FOLLOWED ALWAYS BY A LIBRARY-WIDE      
001400* LISTING OF EVERY ACTIVE RECORD JOINED WITH BOOK AND STUDENT     
001500* DETAIL.  READ-ONLY AGAINST ALL THREE MASTERS -- NOTHING IS      
001600* REWRITTEN BY THIS PROGRAM.                                      
001700***************************************************************** 
001800 IDENTIFICATION DIVISION.                                         
001900 PROGRAM-ID.    LCS300.                                           
002000 AUTHOR.        L P TANAKA.                                       
002100 INSTALLATION.  CIRCULATION SYSTEMS GROUP.                        
002200 DATE-WRITTEN.  03/17/95.                                         
002300 DATE-COMPILED.                                                   
002400 SECURITY.      NON-CONFIDENTIAL.                                 
002500***************************************************************** 
002600*                        C H A N G E   L O G                      
002700*    DATE      BY   REQUEST   DESCRIPTION                         
002800*    --------  ---  --------  ------------------------------------
002900*    03/07/21  LPT  L-0047    ORIGINAL PROGRAM -- REPLACES THE    
003000*                             CIRCULATION DESK'S MANUAL TUB-FILE  
003100*                             CHECK FOR "WHAT DOES THIS STUDENT   
003200*                             HAVE OUT" AND THE MONTH-END ACTIVE  
003300*                             LOAN COUNT FOR THE DIRECTOR.        
003400*    03/08/05  LPT  L-0048    LIBRARY-WIDE SECTION NOW RUNS EVERY 
003500*                             TIME REGARDLESS OF WHETHER A        
003600*                             STUDENT ID WAS ON THE CONTROL CARD  
003700*                             DIRECTOR'S OFFICE WANTED BOTH       
003800*                             LISTINGS IN ONE PRINT RUN.          
003900*    03/09/22  LPT  L-0052    1000/1400-OPENS NOW GO TO 9900-     
004000*                             ABEND-RTN ON A BAD STATUS -- ALL    
004100*                             FIVE WS-xxx-FILE-STATUS FIELDS WERE 
004200*                             BEING SET AND NEVER TESTED.         
004300*    98/11/09  LPT  L-0061    Y2K REMEDIATION -- WS-CURRENT-DATE  
004400*                             AND THE BORROW/DUE-DATE FIELDS ON   
004500*                             LOANMST ALREADY CARRY A FULL 4-DIGIT
004600*                             YEAR, SO NO WINDOWING LOGIC WAS     
004700*                             REQUIRED HERE; REVIEWED AND SIGNED  
004800*                             OFF AS PART OF THE DIVISION-WIDE    
004900*                             CENTURY AUDIT.                      
005000***************************************************************** 
005100 ENVIRONMENT DIVISION.                                            
005200 CONFIGURATION SECTION.                                           
005300 SOURCE-COMPUTER.   IBM-370.                                      
005400 OBJECT-COMPUTER.   IBM-370.                                      
005500*    UPSI-0 DRIVES THE CONSOLE-ECHO SWITCH TESTED THROUGHOUT THE  
005600*    PROCEDURE DIVISION BELOW -- TURNED ON AT THE JCL EXEC STEP   
005700*    FOR A TEST RUN SO THE OPERATOR CAN SEE THE PARM CARD AND RUN 
005800*    DATE ON THE CONSOLE WITHOUT A SPECIAL COMPILE.               
005900 SPECIAL-NAMES.                                                   
006000     C01 IS TOP-OF-FORM                                           
006100     CLASS LIB-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'            
006200     UPSI-0 ON STATUS IS WS-CONSOLE-ECHO-SW.                      
006300 INPUT-OUTPUT SECTION.                                            
006400*    FIVE SELECTS -- THREE READ-ONLY MASTERS, ONE SINGLE-CARD PARM
006500*    FILE, AND THE PRINT FILE.  EACH CARRIES ITS OWN FILE STATUS  
006600*    FIELD SO 1000/1400 BELOW CAN TELL WHICH ONE FAILED TO OPEN.  
006700 FILE-CONTROL.                                                    
006800     SELECT USER-FILE ASSIGN TO USERFILE                          
006900         ORGANIZATION IS SEQUENTIAL                               
007000         FILE STATUS IS WS-USR-FILE-STATUS.                       
007100     SELECT BOOK-FILE ASSIGN TO BOOKFILE                          
007200         ORGANIZATION IS SEQUENTIAL                               
007300         FILE STATUS IS WS-BOK-FILE-STATUS.                       
007400     SELECT LOAN-FILE ASSIGN TO LOANFILE                          
007500         ORGANIZATION IS SEQUENTIAL                               
007600         FILE STATUS IS WS-LOA-FILE-STATUS.                       
007700     SELECT PARM-FILE ASSIGN TO ACTIVEPM                          
007800         ORGANIZATION IS SEQUENTIAL                               
007900         FILE STATUS IS WS-PRM-FILE-STATUS.                       
008000     SELECT REPORT-FILE ASSIGN TO ACTRPT                          
008100         ORGANIZATION IS SEQUENTIAL                               
008200         FILE STATUS IS WS-RPT-FILE-STATUS.                       
008300***************************************************************** 
008400 DATA DIVISION.                                                   
008500 FILE SECTION.                                                    
008600*                                                                 
008700*    ALL THREE MASTERS ARE OPENED INPUT ONLY AND LOADED ENTIRELY  
008800*    INTO WORKING-STORAGE TABLES AT 1100/1200/1300 BELOW -- THIS  
008900*    PROGRAM NEVER REWRITES A MASTER RECORD.  LCS100 OWNS THE     
009000*    WRITE-BACK FOR ALL THREE FILES.                              
009100 FD  USER-FILE                                                    
009200     RECORDING MODE IS F.                                         
009300     COPY USRMSTR REPLACING ==:TAG:== BY ==FD-USR==.              
009400*                                                                 
009500 FD  BOOK-FILE                                                    
009600     RECORDING MODE IS F.                                         
009700     COPY BOKMSTR REPLACING ==:TAG:== BY ==FD-BOK==.              
009800*                                                                 
009900 FD  LOAN-FILE                                                    
010000     RECORDING MODE IS F.                                         
010100     COPY LOANMST REPLACING ==:TAG:== BY ==FD-LOA==.              
010200*                                                                 
010300*    ONE CONTROL CARD PER RUN.  PRM-STUDENT-ID OF ZERO (OR A BLANK
010400*    CARD) MEANS "NO PER-STUDENT SECTION THIS RUN" -- THE LIBRARY-
010500*    WIDE SECTION AT 4000 ALWAYS RUNS REGARDLESS (SEE L-0048).    
010600 FD  PARM-FILE                                                    
010700     RECORDING MODE IS F.                                         
010800 01  PRM-RECORD.                                                  
010900     05  PRM-STUDENT-ID               PIC 9(05).                  
011000     05  FILLER                       PIC X(127).                 
011100 01  PRM-RECORD-X REDEFINES PRM-RECORD PIC X(132).                
011200*                                                                 
011300*    DETAIL AND TRAILER LINES FOR BOTH THE PER-STUDENT AND THE    
011400*    LIBRARY-WIDE SECTIONS SHARE THIS ONE REPORT-FILE -- SEE      
011500*    COPYBOOK ACTLINE FOR THE FOUR PRINT-LINE LAYOUTS.            
011600 FD  REPORT-FILE                                                  
011700     RECORDING MODE IS F.                                         
011800 01  REPORT-RECORD                    PIC X(132).                 
011900***************************************************************** 
012000 WORKING-STORAGE SECTION.                                         
012100*                                                                 
012200*    RUN-DATE ONLY -- THIS PROGRAM DOES NOT STAMP ANY OUTPUT WITH 
012300*    THE TIME OF DAY, BUT THE FULL SYSTEM-DATE-AND-TIME GROUP IS  
012400*    KEPT FOR CONSISTENCY WITH THE OTHER CIRCULATION PROGRAMS.    
012500 01  WS-SYSTEM-DATE-AND-TIME.                                     
012600     05  WS-CURRENT-DATE.                                         
012700         10  WS-CURRENT-YY           PIC 9(02).                   
012800         10  WS-CURRENT-MM           PIC 9(02).                   
012900         10  WS-CURRENT-DD           PIC 9(02).                   
013000     05  WS-CURRENT-TIME.                                         
013100         10  WS-CURRENT-HH           PIC 9(02).                   
013200         10  WS-CURRENT-MIN          PIC 9(02).                   
013300         10  WS-CURRENT-SEC          PIC 9(02).                   
013400         10  WS-CURRENT-HSEC         PIC 9(02).                   
013500 01  WS-CURRENT-DATE-NUM REDEFINES                                
013600     WS-CURRENT-DATE                 PIC 9(06).                   
013700*                                                                 
013800*    ALL FIVE TESTED IN 1000-OPEN-MASTER-FILES AND 1400-OPEN-PARM-
013900*    AND-REPORT BELOW (L-0052) -- DO NOT ADD A SELECT WITHOUT ALSO
014000*    WIRING ITS STATUS INTO ONE OF THOSE TWO CHECKS.              
014100 01  WS-FILE-STATUSES.                                            
014200     05  WS-USR-FILE-STATUS          PIC X(02)   VALUE SPACES.    
014300     05  WS-BOK-FILE-STATUS          PIC X(02)   VALUE SPACES.    
014400     05  WS-LOA-FILE-STATUS          PIC X(02)   VALUE SPACES.    
014500     05  WS-PRM-FILE-STATUS          PIC X(02)   VALUE SPACES.    
014600     05  WS-RPT-FILE-STATUS          PIC X(02)   VALUE SPACES.    
014700*    THE THREE EOF SWITCHES DRIVE THE 1100/1200/1300 LOAD LOOPS;  
014800*    WS-FOUND-SW IS SHARED BY BOTH TABLE SEARCHES AT 5000 AND 5100
014900*    (ONLY ONE SEARCH IS EVER IN FLIGHT AT A TIME, SO ONE SWITCH  
015000*    SUFFICES FOR BOTH).                                          
015100 01  WS-SWITCHES.                                                 
015200     05  WS-USR-EOF                  PIC X(01)   VALUE SPACES.    
015300     05  WS-BOK-EOF                  PIC X(01)   VALUE SPACES.    
015400     05  WS-LOA-EOF                  PIC X(01)   VALUE SPACES.    
015500     05  WS-FOUND-SW                 PIC X(01)   VALUE 'N'.       
015600         88  WS-FOUND                    VALUE 'Y'.               
015700*                                                                 
015800*                 FATAL-OPEN ABEND FIELDS -- SEE 9900-ABEND-RTN   
015900*                 WS-ABEND-FILE-ID IS MOVED A LITERAL NAMING THE  
016000*                 FAILED FILE BEFORE THE GO TO, SO THE OPERATOR   
016100*                 DOES NOT HAVE TO MATCH A DDNAME TO A SELECT.    
016200*                                                                 
016300 01  WS-ABEND-FILE-ID                PIC X(10)   VALUE SPACES.    
016400 01  WS-ABEND-FILE-STATUS            PIC X(02)   VALUE SPACES.    
016500*                                                                 
016600*    THIS PROGRAM JOINS THREE MASTERS IN MEMORY RATHER THAN BY    
016700*    KEYED ACCESS -- EACH MASTER IS READ ONCE INTO ITS OWN TABLE  
016800*    BELOW, THEN 5000/5100-SERIES DO A LINEAR SEARCH BY ID WHENEVE
016900*    A LOAN ENTRY NEEDS ITS BOOK OR STUDENT DETAIL.               
017000 01  USR-TABLE.                                                   
017100     05  WS-USR-COUNT                PIC 9(05)   COMP VALUE ZERO. 
017200     05  USR-TBL-ENTRY OCCURS 3000 TIMES.                         
017300         10  TBL-USR-ID              PIC 9(05).                   
017400         10  TBL-USR-NAME            PIC X(20).                   
017500         10  TBL-USR-ROLE            PIC X(01).                   
017600 01  BOK-TABLE.                                                   
017700     05  WS-BOK-COUNT                PIC 9(05)   COMP VALUE ZERO. 
017800     05  BOK-TBL-ENTRY OCCURS 3000 TIMES.                         
017900         10  TBL-BOK-ID              PIC 9(05).                   
018000         10  TBL-BOK-TITLE           PIC X(40).                   
018100         10  TBL-BOK-AUTHOR          PIC X(30).                   
018200         10  TBL-BOK-ISBN            PIC X(17).                   
018300*    TBL-LOA-IS-ACTIVE COVERS BOTH 'B' (BORROWED) AND 'R'         
018400*    (RESERVED) -- A RETURNED OR CANCELLED LOAN CARRIES SOME OTHER
018500*    STATUS BYTE AND IS SIMPLY SKIPPED BY BOTH REPORT SECTIONS.   
018600 01  LOA-TABLE.                                                   
018700     05  WS-LOA-COUNT                PIC 9(05)   COMP VALUE ZERO. 
018800     05  LOA-TBL-ENTRY OCCURS 6000 TIMES.                         
018900         10  TBL-LOA-ID              PIC 9(05).                   
019000         10  TBL-LOA-STUDENT-ID      PIC 9(05).                   
019100         10  TBL-LOA-BOOK-ID         PIC 9(05).                   
019200         10  TBL-LOA-BORROW-DT       PIC 9(08).                   
019300         10  TBL-LOA-DUE-DT          PIC 9(08).                   
019400         10  TBL-LOA-STATUS          PIC X(01).                   
019500             88  TBL-LOA-IS-BORROWED     VALUE 'B'.               
019600             88  TBL-LOA-IS-RESERVED     VALUE 'R'.               
019700             88  TBL-LOA-IS-ACTIVE        VALUE 'B' 'R'.          
019800*                                                                 
019900*    WS-SRCH-IDX/WS-FOUND-IDX ARE SHARED BY ALL THREE TABLE SCANS 
020000*    (LOAN SWEEP, BOOK LOOKUP, USER LOOKUP) -- THEY ARE RESET AT  
020100*    THE TOP OF EACH 5000/5100 CALL SO NO STALE VALUE CARRIES OVER
020200 01  WS-WORK-FIELDS.                                              
020300     05  WS-SRCH-IDX                 PIC 9(05)   COMP VALUE ZERO. 
020400     05  WS-FOUND-IDX                PIC 9(05)   COMP VALUE ZERO. 
020500     05  WS-SEARCH-ID                PIC 9(05)   VALUE ZERO.      
020600     05  WS-LIB-BORROWED-COUNT       PIC 9(05)   COMP VALUE ZERO. 
020700     05  WS-LIB-RESERVED-COUNT       PIC 9(05)   COMP VALUE ZERO. 
020800     05  WS-LIB-TOTAL-COUNT          PIC 9(05)   COMP VALUE ZERO. 
020900*                                                                 
021000*    PER-STUDENT ACTIVE-LOAN COUNT FOR THE TRAILER LINE AT 3000 --
021100*    STANDALONE 77-LEVEL SINCE IT IS NOT PART OF ANY TABLE OR GROU
021200 77  WS-STU-COUNT                    PIC 9(05)   COMP VALUE ZERO. 
021300*                                                                 
021400*    BORROW/DUE DATES ARE STORED CCYYMMDD ON THE LOAN MASTER BUT  
021500*    PRINT MM/DD/CCYY -- THIS GROUP AND ITS REDEFINES ARE THE     
021600*    SCRATCH AREA 6000-EDIT-DATE-FIELD USES TO DO THAT REARRANGE. 
021700 01  WS-DATE-EDIT-AREA.                                           
021800     05  WS-DATE-EDIT-CCYY           PIC 9(04).                   
021900     05  WS-DATE-EDIT-MM             PIC 9(02).                   
022000     05  WS-DATE-EDIT-DD             PIC 9(02).                   
022100 01  WS-DATE-EDIT-NUMERIC REDEFINES                               
022200     WS-DATE-EDIT-AREA                PIC 9(08).                  
022300 01  WS-DATE-EDIT-OUT                PIC X(10)   VALUE SPACES.    
022400*                                                                 
022500*    PER-STUDENT DETAIL/TRAILER AND LIBRARY-WIDE DETAIL/TRAILER   
022600*    PRINT LINES -- FOUR 01-LEVELS, ONE COPYBOOK.                 
022700     COPY ACTLINE.                                                
022800*                                                                 
022900***************************************************************** 
023000 PROCEDURE DIVISION.                                              
023100***************************************************************** 
023200 0000-MAIN-CONTROL.                                               
023300     ACCEPT WS-CURRENT-DATE FROM DATE.                            
023400     IF WS-CONSOLE-ECHO-SW                                        
023500         DISPLAY 'LCS300 RUN DATE ' WS-CURRENT-DATE-NUM           
023600     END-IF.                                                      
023700*    ALL THREE MASTERS ARE CLOSED IMMEDIATELY AFTER THE LOAD --   
023800*    FROM THIS POINT ON EVERYTHING RUNS AGAINST THE IN-CORE TABLES
023900     PERFORM 1000-OPEN-MASTER-FILES THRU 1000-EXIT.               
024000     PERFORM 1100-LOAD-ONE-USER                                   
024100         UNTIL WS-USR-EOF = 'Y'.                                  
024200     PERFORM 1200-LOAD-ONE-BOOK                                   
024300         UNTIL WS-BOK-EOF = 'Y'.                                  
024400     PERFORM 1300-LOAD-ONE-LOAN                                   
024500         UNTIL WS-LOA-EOF = 'Y'.                                  
024600     CLOSE USER-FILE                                              
024700           BOOK-FILE                                              
024800           LOAN-FILE.                                             
024900     PERFORM 1400-OPEN-PARM-AND-REPORT THRU 1400-EXIT.            
025000*    THIS IS A SINGLE-CARD PARM FILE -- AN EMPTY FILE IS NOT AN   
025100*    ERROR, IT JUST MEANS "NO STUDENT ID SUPPLIED," SO THE AT END 
025200*    ON THIS READ SIMPLY CONTINUES WITH PRM-RECORD LEFT AT SPACES.
025300     MOVE SPACES TO PRM-RECORD.                                   
025400     READ PARM-FILE                                               
025500         AT END CONTINUE.                                         
025600     IF WS-CONSOLE-ECHO-SW                                        
025700         DISPLAY 'LCS300 PARM CARD ' PRM-RECORD-X                 
025800     END-IF.                                                      
025900*    08/05/03 REWORK (L-0048) -- THE LIBRARY-WIDE SECTION BELOW IS
026000*    UNCONDITIONAL; ONLY THE PER-STUDENT SECTION DEPENDS ON A     
026100*    NON-ZERO STUDENT ID HAVING BEEN PUNCHED ON THE CONTROL CARD. 
026200     IF PRM-STUDENT-ID NOT = ZERO                                 
026300         PERFORM 3000-PER-STUDENT-REPORT                          
026400     END-IF.                                                      
026500     PERFORM 4000-LIBRARY-WIDE-REPORT.                            
026600     CLOSE PARM-FILE                                              
026700           REPORT-FILE.                                           
026800     GOBACK.                                                      
026900*                                                                 
027000*    09/22/03 REWORK (L-0052) -- ON A BAD OPEN THIS PARAGRAPH NOW 
027100*    GOES TO THE SINGLE ABEND ROUTINE BELOW INSTEAD OF LEAVING THE
027200*    FILE STATUS FIELDS SET AND UNCHECKED.                        
027300 1000-OPEN-MASTER-FILES.                                          
027400     OPEN INPUT  USER-FILE                                        
027500                 BOOK-FILE                                        
027600                 LOAN-FILE.                                       
027700*    CHECKED ONE FILE AT A TIME, IN OPEN ORDER, SO THE ABEND      
027800*    MESSAGE NAMES THE FIRST FILE THAT ACTUALLY FAILED TO OPEN.   
027900     IF WS-USR-FILE-STATUS NOT = '00'                             
028000         MOVE 'USER FILE ' TO WS-ABEND-FILE-ID                    
028100         MOVE WS-USR-FILE-STATUS TO WS-ABEND-FILE-STATUS          
028200         GO TO 9900-ABEND-RTN                                     
028300     END-IF.                                                      
028400     IF WS-BOK-FILE-STATUS NOT = '00'                             
028500         MOVE 'BOOK FILE ' TO WS-ABEND-FILE-ID                    
028600         MOVE WS-BOK-FILE-STATUS TO WS-ABEND-FILE-STATUS          
028700         GO TO 9900-ABEND-RTN                                     
028800     END-IF.                                                      
028900     IF WS-LOA-FILE-STATUS NOT = '00'                             
029000         MOVE 'LOAN FILE ' TO WS-ABEND-FILE-ID                    
029100         MOVE WS-LOA-FILE-STATUS TO WS-ABEND-FILE-STATUS          
029200         GO TO 9900-ABEND-RTN                                     
029300     END-IF.                                                      
029400*    FALLS THROUGH TO HERE ONLY WHEN ALL THREE MASTERS OPENED     
029500*    CLEAN -- NORMAL RETURN TO 0000-MAIN-CONTROL.                 
029600 1000-EXIT.                                                       
029700     EXIT.                                                        
029800*                                                                 
029900*    ONE TABLE ROW PER USER-MASTER RECORD -- LOADED ONCE AND HELD 
030000*    FOR THE LIFE OF THE RUN SO 5100-FIND-USER-BY-ID CAN RESOLVE A
030100*    LOAN'S STUDENT-ID TO A NAME WITHOUT REOPENING THE MASTER.    
030200 1100-LOAD-ONE-USER.                                              
030300     READ USER-FILE                                               
030400         AT END MOVE 'Y' TO WS-USR-EOF.                           
030500     IF WS-USR-EOF NOT = 'Y'                                      
030600         ADD 1 TO WS-USR-COUNT                                    
030700         MOVE FD-USR-ID      TO TBL-USR-ID(WS-USR-COUNT)          
030800         MOVE FD-USR-NAME    TO TBL-USR-NAME(WS-USR-COUNT)        
030900         MOVE FD-USR-ROLE    TO TBL-USR-ROLE(WS-USR-COUNT)        
031000     END-IF.                                                      
031100*                                                                 
031200*    SAME PATTERN AS 1100 ABOVE, AGAINST THE BOOK MASTER -- FEEDS 
031300*    5000-FIND-BOOK-BY-ID.                                        
031400 1200-LOAD-ONE-BOOK.                                              
031500     READ BOOK-FILE                                               
031600         AT END MOVE 'Y' TO WS-BOK-EOF.                           
031700     IF WS-BOK-EOF NOT = 'Y'                                      
031800         ADD 1 TO WS-BOK-COUNT                                    
031900         MOVE FD-BOK-ID          TO TBL-BOK-ID(WS-BOK-COUNT)      
032000         MOVE FD-BOK-TITLE       TO TBL-BOK-TITLE(WS-BOK-COUNT)   
032100         MOVE FD-BOK-AUTHOR      TO TBL-BOK-AUTHOR(WS-BOK-COUNT)  
032200         MOVE FD-BOK-ISBN        TO TBL-BOK-ISBN(WS-BOK-COUNT)    
032300     END-IF.                                                      
032400*                                                                 
032500*    SAME PATTERN AGAIN, AGAINST THE LOAN MASTER -- THIS TABLE IS 
032600*    THE ONE BOTH REPORT SECTIONS BELOW ACTUALLY SWEEP; USR-TABLE 
032700*    AND BOK-TABLE ONLY SUPPLY DETAIL ONCE A LOAN ROW QUALIFIES.  
032800 1300-LOAD-ONE-LOAN.                                              
032900     READ LOAN-FILE                                               
033000         AT END MOVE 'Y' TO WS-LOA-EOF.                           
033100     IF WS-LOA-EOF NOT = 'Y'                                      
033200         ADD 1 TO WS-LOA-COUNT                                    
033300         MOVE FD-LOA-ID         TO TBL-LOA-ID(WS-LOA-COUNT)       
033400         MOVE FD-LOA-STUDENT-ID                                   
033500                       TO TBL-LOA-STUDENT-ID(WS-LOA-COUNT)        
033600         MOVE FD-LOA-BOOK-ID    TO TBL-LOA-BOOK-ID(WS-LOA-COUNT)  
033700         MOVE FD-LOA-BORROW-DT                                    
033800                       TO TBL-LOA-BORROW-DT(WS-LOA-COUNT)         
033900         MOVE FD-LOA-DUE-DT     TO TBL-LOA-DUE-DT(WS-LOA-COUNT)   
034000         MOVE FD-LOA-STATUS     TO TBL-LOA-STATUS(WS-LOA-COUNT)   
034100     END-IF.                                                      
034200*                                                                 
034300*    PARM-FILE AND REPORT-FILE ARE OPENED SEPARATELY FROM THE     
034400*    MASTERS BECAUSE THEY STAY OPEN FOR THE REST OF THE RUN WHILE 
034500*    THE MASTERS ARE ALREADY CLOSED BY THE TIME WE GET HERE.      
034600 1400-OPEN-PARM-AND-REPORT.                                       
034700     OPEN INPUT  PARM-FILE.                                       
034800     OPEN OUTPUT REPORT-FILE.                                     
034900*    WS-ABEND-FILE-ID IS MOVED THE DDNAME RATHER THAN A FILE LABEL
035000*    HERE SINCE THERE IS ONLY ONE REPORT FILE AND THE DDNAME IS   
035100*    MORE USEFUL TO THE OPERATOR TRACKING DOWN A MISSING DD CARD. 
035200     IF WS-PRM-FILE-STATUS NOT = '00'                             
035300         MOVE 'PARM FILE ' TO WS-ABEND-FILE-ID                    
035400         MOVE WS-PRM-FILE-STATUS TO WS-ABEND-FILE-STATUS          
035500         GO TO 9900-ABEND-RTN                                     
035600     END-IF.                                                      
035700     IF WS-RPT-FILE-STATUS NOT = '00'                             
035800         MOVE 'ACTRPT    ' TO WS-ABEND-FILE-ID                    
035900         MOVE WS-RPT-FILE-STATUS TO WS-ABEND-FILE-STATUS          
036000         GO TO 9900-ABEND-RTN                                     
036100     END-IF.                                                      
036200 1400-EXIT.                                                       
036300     EXIT.                                                        
036400*                                                                 
036500***************************************************************** 
036600*        3000-SERIES -- PER-STUDENT ACTIVE-LOANS LISTING          
036700***************************************************************** 
036800*    ANSWERS "WHAT DOES THIS STUDENT HAVE OUT RIGHT NOW" -- THE   
036900*    DESK USED TO WALK A TUB FILE OF CARDS BY HAND FOR THIS (L-004
037000*    A SINGLE PASS OF THE LOAN TABLE, FILTERED ON STUDENT ID AND  
037100*    ACTIVE STATUS, REPLACES IT.                                  
037200 3000-PER-STUDENT-REPORT.                                         
037300     MOVE ZERO TO WS-STU-COUNT.                                   
037400     PERFORM 3010-TEST-ONE-LOAN-FOR-STUDENT                       
037500         VARYING WS-SRCH-IDX FROM 1 BY 1                          
037600         UNTIL WS-SRCH-IDX > WS-LOA-COUNT.                        
037700     MOVE SPACES TO STU-TRAILER-LINE.                             
037800     MOVE PRM-STUDENT-ID TO STU-TRL-STUDENT-ID.                   
037900     MOVE WS-STU-COUNT TO STU-TRL-COUNT.                          
038000     WRITE REPORT-RECORD FROM STU-TRAILER-LINE.                   
038100*                                                                 
038200*    BOTH CONDITIONS MUST HOLD -- THE LOAN BELONGS TO THE REQUESTE
038300*    STUDENT, AND IT IS STILL OUTSTANDING ('B' OR 'R').  A RETURNE
038400*    OR CANCELLED LOAN FOR THE SAME STUDENT IS NOT LISTED.        
038500 3010-TEST-ONE-LOAN-FOR-STUDENT.                                  
038600     IF TBL-LOA-STUDENT-ID(WS-SRCH-IDX) = PRM-STUDENT-ID          
038700             AND TBL-LOA-IS-ACTIVE(WS-SRCH-IDX)                   
038800         ADD 1 TO WS-STU-COUNT                                    
038900         PERFORM 3020-WRITE-STUDENT-DETAIL                        
039000     END-IF.                                                      
039100*                                                                 
039200*    THE STUDENT ID IS ALREADY KNOWN FROM THE CONTROL CARD, SO THI
039300*    DETAIL LINE ONLY NEEDS TO PICK UP THE BOOK'S TITLE/AUTHOR/ISB
039400*    VIA 5000-FIND-BOOK-BY-ID -- NO STUDENT-NAME LOOKUP IS NEEDED.
039500 3020-WRITE-STUDENT-DETAIL.                                       
039600     MOVE TBL-LOA-BOOK-ID(WS-SRCH-IDX) TO WS-SEARCH-ID.           
039700     PERFORM 5000-FIND-BOOK-BY-ID.                                
039800     MOVE SPACES TO STU-DETAIL-LINE.                              
039900     MOVE TBL-LOA-ID(WS-SRCH-IDX) TO STU-LOAN-ID.                 
040000     MOVE TBL-LOA-STATUS(WS-SRCH-IDX) TO STU-STATUS.              
040100     MOVE TBL-LOA-BOOK-ID(WS-SRCH-IDX) TO STU-BOOK-ID.            
040200*    IF THE BOOK ID ON THE LOAN RECORD IS NOT FOUND IN BOK-TABLE  
040300*    (SHOULD NOT HAPPEN ON A CLEAN MASTER) THE TITLE/AUTHOR/ISBN  
040400*    FIELDS ARE SIMPLY LEFT BLANK -- WS-FOUND GATES ALL THREE MOVE
040500     IF WS-FOUND                                                  
040600         MOVE TBL-BOK-TITLE(WS-FOUND-IDX) TO STU-TITLE            
040700         MOVE TBL-BOK-AUTHOR(WS-FOUND-IDX) TO STU-AUTHOR          
040800         MOVE TBL-BOK-ISBN(WS-FOUND-IDX) TO STU-ISBN              
040900     END-IF.                                                      
041000     MOVE TBL-LOA-BORROW-DT(WS-SRCH-IDX) TO WS-DATE-EDIT-NUMERIC. 
041100     PERFORM 6000-EDIT-DATE-FIELD.                                
041200     MOVE WS-DATE-EDIT-OUT TO STU-BORROW-DT.                      
041300     MOVE TBL-LOA-DUE-DT(WS-SRCH-IDX) TO WS-DATE-EDIT-NUMERIC.    
041400     PERFORM 6000-EDIT-DATE-FIELD.                                
041500     MOVE WS-DATE-EDIT-OUT TO STU-DUE-DT.                         
041600     WRITE REPORT-RECORD FROM STU-DETAIL-LINE.                    
041700*                                                                 
041800***************************************************************** 
041900*        4000-SERIES -- LIBRARY-WIDE ACTIVE-LOANS LISTING         
042000***************************************************************** 
042100*    THE DIRECTOR'S MONTH-END ACTIVE-LOAN COUNT (L-0047) -- RUNS  
042200*    EVERY TIME REGARDLESS OF WHETHER A STUDENT ID WAS PUNCHED    
042300*    (L-0048), SO THIS COUNT IS ALWAYS CURRENT AS OF TODAY'S RUN. 
042400 4000-LIBRARY-WIDE-REPORT.                                        
042500     MOVE ZERO TO WS-LIB-BORROWED-COUNT WS-LIB-RESERVED-COUNT.    
042600     PERFORM 4010-TEST-ONE-LOAN-LIBRARY-WIDE                      
042700         VARYING WS-SRCH-IDX FROM 1 BY 1                          
042800         UNTIL WS-SRCH-IDX > WS-LOA-COUNT.                        
042900     COMPUTE WS-LIB-TOTAL-COUNT =                                 
043000             WS-LIB-BORROWED-COUNT + WS-LIB-RESERVED-COUNT.       
043100     MOVE SPACES TO LIB-TRAILER-LINE.                             
043200     MOVE WS-LIB-BORROWED-COUNT TO LIB-TRL-BORROWED.              
043300     MOVE WS-LIB-RESERVED-COUNT TO LIB-TRL-RESERVED.              
043400     MOVE WS-LIB-TOTAL-COUNT TO LIB-TRL-TOTAL.                    
043500     WRITE REPORT-RECORD FROM LIB-TRAILER-LINE.                   
043600*                                                                 
043700*    EVERY LOAN ROW IN THE TABLE IS TESTED, NOT JUST THOSE FOR ONE
043800*    STUDENT -- BORROWED AND RESERVED ARE COUNTED SEPARATELY SO TH
043900*    TRAILER CAN REPORT BOTH BUCKETS PLUS THE COMBINED TOTAL.     
044000 4010-TEST-ONE-LOAN-LIBRARY-WIDE.                                 
044100     IF TBL-LOA-IS-ACTIVE(WS-SRCH-IDX)                            
044200         IF TBL-LOA-IS-BORROWED(WS-SRCH-IDX)                      
044300             ADD 1 TO WS-LIB-BORROWED-COUNT                       
044400         ELSE                                                     
044500             ADD 1 TO WS-LIB-RESERVED-COUNT                       
044600         END-IF                                                   
044700         PERFORM 4020-WRITE-LIBRARY-DETAIL                        
044800     END-IF.                                                      
044900*                                                                 
045000*    UNLIKE THE PER-STUDENT DETAIL LINE AT 3020, THIS ONE ALSO    
045100*    NEEDS THE STUDENT'S NAME SINCE THE READER DOES NOT ALREADY   
045200*    KNOW WHICH STUDENT EACH ROW BELONGS TO -- HENCE THE SECOND   
045300*    TABLE LOOKUP AGAINST USR-TABLE VIA 5100 BELOW.               
045400 4020-WRITE-LIBRARY-DETAIL.                                       
045500     MOVE TBL-LOA-BOOK-ID(WS-SRCH-IDX) TO WS-SEARCH-ID.           
045600     PERFORM 5000-FIND-BOOK-BY-ID.                                
045700     MOVE SPACES TO LIB-DETAIL-LINE.                              
045800     MOVE TBL-LOA-ID(WS-SRCH-IDX) TO LIB-LOAN-ID.                 
045900     MOVE TBL-LOA-STATUS(WS-SRCH-IDX) TO LIB-STATUS.              
046000     MOVE TBL-LOA-STUDENT-ID(WS-SRCH-IDX) TO LIB-STUDENT-ID.      
046100     IF WS-FOUND                                                  
046200         MOVE TBL-BOK-TITLE(WS-FOUND-IDX) TO LIB-TITLE            
046300     END-IF.                                                      
046400     MOVE TBL-LOA-BOOK-ID(WS-SRCH-IDX) TO LIB-BOOK-ID.            
046500     MOVE TBL-LOA-STUDENT-ID(WS-SRCH-IDX) TO WS-SEARCH-ID.        
046600     PERFORM 5100-FIND-USER-BY-ID.                                
046700     IF WS-FOUND                                                  
046800         MOVE TBL-USR-NAME(WS-FOUND-IDX) TO LIB-STUDENT-NAME      
046900     END-IF.                                                      
047000     MOVE TBL-LOA-BORROW-DT(WS-SRCH-IDX) TO WS-DATE-EDIT-NUMERIC. 
047100     PERFORM 6000-EDIT-DATE-FIELD.                                
047200     MOVE WS-DATE-EDIT-OUT TO LIB-BORROW-DT.                      
047300     MOVE TBL-LOA-DUE-DT(WS-SRCH-IDX) TO WS-DATE-EDIT-NUMERIC.    
047400     PERFORM 6000-EDIT-DATE-FIELD.                                
047500     MOVE WS-DATE-EDIT-OUT TO LIB-DUE-DT.                         
047600     WRITE REPORT-RECORD FROM LIB-DETAIL-LINE.                    
047700*                                                                 
047800***************************************************************** 
047900*        5000-SERIES -- TABLE SEARCH PARAGRAPHS                   
048000***************************************************************** 
048100*    NOTE -- THIS RESETS WS-SRCH-IDX, THE SAME COUNTER THE 3000/40
048200*    CALLERS ARE VARYING OVER THEIR OWN LOAN-TABLE SWEEP.  SAFE ON
048300*    BECAUSE THIS LOOKUP RUNS TO COMPLETION (FIND OR EXHAUST) BEFO
048400*    CONTROL RETURNS TO THE OUTER PERFORM, WHICH THEN RE-VARIES IT
048500 5000-FIND-BOOK-BY-ID.                                            
048600     MOVE 'N' TO WS-FOUND-SW.                                     
048700     MOVE ZERO TO WS-FOUND-IDX.                                   
048800     PERFORM 5001-SEARCH-BOOK-ENTRY                               
048900         VARYING WS-SRCH-IDX FROM 1 BY 1                          
049000         UNTIL WS-SRCH-IDX > WS-BOK-COUNT                         
049100            OR WS-FOUND.                                          
049200*                                                                 
049300 5001-SEARCH-BOOK-ENTRY.                                          
049400     IF TBL-BOK-ID(WS-SRCH-IDX) = WS-SEARCH-ID                    
049500         MOVE 'Y' TO WS-FOUND-SW                                  
049600         MOVE WS-SRCH-IDX TO WS-FOUND-IDX                         
049700     END-IF.                                                      
049800*                                                                 
049900*    SAME LINEAR-SEARCH SHAPE AS 5000 ABOVE, AGAINST USR-TABLE -- 
050000*    USED ONLY BY 4020 TO RESOLVE A LOAN'S STUDENT-ID TO A NAME.  
050100 5100-FIND-USER-BY-ID.                                            
050200     MOVE 'N' TO WS-FOUND-SW.                                     
050300     MOVE ZERO TO WS-FOUND-IDX.                                   
050400     PERFORM 5101-SEARCH-USER-ENTRY                               
050500         VARYING WS-SRCH-IDX FROM 1 BY 1                          
050600         UNTIL WS-SRCH-IDX > WS-USR-COUNT                         
050700            OR WS-FOUND.                                          
050800*                                                                 
050900 5101-SEARCH-USER-ENTRY.                                          
051000     IF TBL-USR-ID(WS-SRCH-IDX) = WS-SEARCH-ID                    
051100         MOVE 'Y' TO WS-FOUND-SW                                  
051200         MOVE WS-SRCH-IDX TO WS-FOUND-IDX                         
051300     END-IF.                                                      
051400*                                                                 
051500***************************************************************** 
051600*        6000-SERIES -- DATE EDIT ROUTINE (MM/DD/CCYY, OR SPACES  
051700*        WHEN THE DATE IS ZERO -- I.E. NOT YET SET)               
051800***************************************************************** 
051900 6000-EDIT-DATE-FIELD.                                            
052000*    A DUE-DATE OF ZERO MEANS THE LOAN HAS NEVER HAD ONE SET      
052100*    (SHOULD NOT OCCUR ON AN ACTIVE ROW, BUT THE CHECK COSTS      
052200*    NOTHING AND KEEPS A STRAY ZERO OFF THE PRINTED PAGE).        
052300     IF WS-DATE-EDIT-NUMERIC = ZERO                               
052400         MOVE SPACES TO WS-DATE-EDIT-OUT                          
052500     ELSE                                                         
052600*        REFERENCE MODIFICATION BUILDS THE SLASHED OUTPUT         
052700*        DIRECTLY IN WS-DATE-EDIT-OUT -- NO INTERMEDIATE          
052800*        EDITED-PICTURE FIELD IS NEEDED FOR A FIXED MM/DD/CCYY    
052900*        LAYOUT.                                                  
053000         MOVE WS-DATE-EDIT-MM TO WS-DATE-EDIT-OUT(1:2)            
053100         MOVE '/' TO WS-DATE-EDIT-OUT(3:1)                        
053200         MOVE WS-DATE-EDIT-DD TO WS-DATE-EDIT-OUT(4:2)            
053300         MOVE '/' TO WS-DATE-EDIT-OUT(6:1)                        
053400         MOVE WS-DATE-EDIT-CCYY TO WS-DATE-EDIT-OUT(7:4)          
053500     END-IF.                                                      
053600*                                                                 
053700***************************************************************** 
053800*        9900-SERIES -- FATAL OPEN-ERROR ABEND                    
053900***************************************************************** 
054000*    REACHED ONLY BY GO TO, FROM 1000-OPEN-MASTER-FILES OR        
054100*    1400-OPEN-PARM-AND-REPORT, ON A NON-ZERO FILE STATUS.  THERE 
054200*    IS NO RECOVERY FROM A MASTER, CONTROL-CARD, OR REPORT FILE   
054300*    THAT WILL NOT OPEN, SO THIS PARAGRAPH DISPLAYS THE STATUS AND
054400*    ENDS THE RUN DIRECTLY -- IT IS NEVER ITSELF THE TARGET OF A  
054500*    PERFORM.                                                     
054600*    RETURN-CODE 16 TELLS THE JCL STEP'S COND CHECK TO STOP THE   
054700*    REST OF THE JOB -- THERE IS NO PARTIAL-OUTPUT RECOVERY THAT  
054800*    WOULD MAKE SENSE TO THE OPERATOR ON AN OPEN FAILURE THIS EARL
054900*    IN THE RUN.                                                  
055000 9900-ABEND-RTN.                                                  
055100     DISPLAY 'LCS300 - ERROR OPENING ' WS-ABEND-FILE-ID           
055200             ', STATUS ' WS-ABEND-FILE-STATUS.                    
055300     MOVE 16 TO RETURN-CODE.                                      
055400     GOBACK.                                                      
