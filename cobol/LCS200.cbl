000100***************************************************************** 
000200* PROPERTY OF THE CIRCULATION SYSTEMS GROUP -- LIBRARY AUTOMATION 
000300* PROJECT.  UNAUTHORIZED DISTRIBUTION OF THIS LISTING IS          
000400* PROHIBITED.                                                     
000500***************************************************************** 
000600* PROGRAM:  LCS200                                                
000700*                                                                 
000800* AUTHOR :  L P TANAKA                                            
000900*                                                                 
001000* CATALOG SEARCH/LISTING.  READS ONE CONTROL CARD CARRYING AN     
001100* OPTIONAL TITLE FILTER, AUTHOR FILTER, AND EXACT ISBN FILTER;    
001200* ANY FILTER LEFT BLANK ON THE CARD IS NOT APPLIED.  TITLE AND    
001300* AUTHOR ARE SUBSTRING, CASE-INSENSITIVE; ISBN IS EXACT.  A BOOK  
001400* MUST SATISFY EVERY FILTER SUPPLIED ON THE CARD TO BE LISTED.    
001500***************************************************************** 
001600 IDENTIFICATION DIVISION.                                         
001700 PROGRAM-ID.    LCS200.                                           
001800 AUTHOR.        L P TANAKA.                                       
001900 INSTALLATION.  CIRCULATION SYSTEMS GROUP.                        
002000 DATE-WRITTEN.  08/30/93.                                         
002100 DATE-COMPILED.                                                   
002200 SECURITY.      NON-CONFIDENTIAL.                                 
002300***************************************************************** 
002400*                        C H A N G E   L O G                      
002500*    DATE      BY   REQUEST   DESCRIPTION                         
002600*    --------  ---  --------  ------------------------------------
002700*    03/06/30  LPT  L-0045    ORIGINAL PROGRAM -- CARD-DRIVEN     
002800*                             CATALOG SEARCH, REPLACES THE MANUAL 
002900*                             CATALOG-CARD LOOKUP AT THE DESK.    
003000*    03/07/14  LPT  L-0046    CASE-FOLD BOTH THE STORED FIELD AND 
003100*                             THE CONTROL-CARD FILTER BEFORE THE  
003200*                             SUBSTRING SCAN -- FIRST CUT WAS     
003300*                             CASE-SENSITIVE AND MISSED HALF THE  
003400*                             CATALOG ON A LOWERCASE FILTER CARD. 
003500*    03/09/22  LPT  L-0051    1000-OPEN-FILES NOW GOES TO 9900-   
003600*                             ABEND-RTN ON A BAD FILE STATUS --   
003700*                             WS-xxx-FILE-STATUS WAS DECLARED AND 
003800*                             NEVER LOOKED AT.  A MISSING DD WAS  
003900*                             FALLING THROUGH INTO THE FIRST READ 
004000*                             AGAINST BOOK-FILE.                  
004100***************************************************************** 
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SOURCE-COMPUTER.   IBM-370.                                      
004500 OBJECT-COMPUTER.   IBM-370.                                      
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM                                           
004800     CLASS LIB-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'            
004900     UPSI-0 ON STATUS IS WS-CONSOLE-ECHO-SW.                      
005000 INPUT-OUTPUT SECTION.                                            
005100 FILE-CONTROL.                                                    
005200     SELECT BOOK-FILE ASSIGN TO BOOKFILE                          
005300         ORGANIZATION IS SEQUENTIAL                               
005400         FILE STATUS IS WS-BOK-FILE-STATUS.                       
005500     SELECT PARM-FILE ASSIGN TO SEARCHPM                          
005600         ORGANIZATION IS SEQUENTIAL                               
005700         FILE STATUS IS WS-PRM-FILE-STATUS.                       
005800     SELECT REPORT-FILE ASSIGN TO CATRPT                          
005900         ORGANIZATION IS SEQUENTIAL                               
006000         FILE STATUS IS WS-RPT-FILE-STATUS.                       
006100***************************************************************** 
006200 DATA DIVISION.                                                   
006300 FILE SECTION.                                                    
006400*                                                                 
006500*    THIS STEP OPENS THE CATALOG READ-ONLY -- IT NEVER WRITES BACK
006600*    TO BOOK-FILE, UNLIKE LCS100 AND LCS300 WHICH BOTH REWRITE IT.
006700 FD  BOOK-FILE                                                    
006800     RECORDING MODE IS F.                                         
006900     COPY BOKMSTR REPLACING ==:TAG:== BY ==FD-BOK==.              
007000*                                                                 
007100*    ONE CONTROL CARD PER RUN -- THIS IS NOT A TRANSACTION FILE,  
007200*    IT IS A SINGLE SEARCH REQUEST READ ONCE AT 1100 BELOW.  ANY  
007300*    FILTER LEFT BLANK ON THE CARD MEANS "DO NOT FILTER ON THIS." 
007400 FD  PARM-FILE                                                    
007500     RECORDING MODE IS F.                                         
007600 01  PRM-RECORD.                                                  
007700     05  PRM-TITLE-FILTER             PIC X(40).                  
007800     05  PRM-AUTHOR-FILTER            PIC X(30).                  
007900     05  PRM-ISBN-FILTER              PIC X(17).                  
008000     05  FILLER                       PIC X(45).                  
008100 01  PRM-RECORD-X REDEFINES PRM-RECORD PIC X(132).                
008200*                                                                 
008300*    ONE DETAIL LINE PER QUALIFYING BOOK, PLUS A MATCH-COUNT      
008400*    TRAILER -- SEE CATLINE FOR THE FULL PRINT LAYOUT.            
008500 FD  REPORT-FILE                                                  
008600     RECORDING MODE IS F.                                         
008700 01  REPORT-RECORD                    PIC X(132).                 
008800***************************************************************** 
008900 WORKING-STORAGE SECTION.                                         
009000*                                                                 
009100 01  WS-SYSTEM-DATE-AND-TIME.                                     
009200     05  WS-CURRENT-DATE.                                         
009300         10  WS-CURRENT-YY           PIC 9(02).                   
009400         10  WS-CURRENT-MM           PIC 9(02).                   
009500         10  WS-CURRENT-DD           PIC 9(02).                   
009600     05  WS-CURRENT-TIME.                                         
009700         10  WS-CURRENT-HH           PIC 9(02).                   
009800         10  WS-CURRENT-MIN          PIC 9(02).                   
009900         10  WS-CURRENT-SEC          PIC 9(02).                   
010000         10  WS-CURRENT-HSEC         PIC 9(02).                   
010100 01  WS-CURRENT-DATE-NUM REDEFINES                                
010200     WS-CURRENT-DATE                 PIC 9(06).                   
010300*                                                                 
010400*    ALL THREE TESTED IN 1000-OPEN-FILES BELOW (L-0051) -- DO NOT 
010500*    ADD A SELECT WITHOUT ALSO WIRING ITS STATUS INTO THAT CHECK. 
010600 01  WS-FILE-STATUSES.                                            
010700     05  WS-BOK-FILE-STATUS          PIC X(02)   VALUE SPACES.    
010800     05  WS-PRM-FILE-STATUS          PIC X(02)   VALUE SPACES.    
010900     05  WS-RPT-FILE-STATUS          PIC X(02)   VALUE SPACES.    
011000*    ONLY BOOK-FILE NEEDS AN EOF SWITCH -- PARM-FILE IS READ      
011100*    EXACTLY ONCE AND REPORT-FILE IS OUTPUT ONLY.                 
011200 01  WS-SWITCHES.                                                 
011300     05  WS-BOK-EOF                  PIC X(01)   VALUE SPACES.    
011400*                                                                 
011500*                 FATAL-OPEN ABEND FIELDS -- SEE 9900-ABEND-RTN   
011600*                                                                 
011700 01  WS-ABEND-FILE-ID                PIC X(10)   VALUE SPACES.    
011800 01  WS-ABEND-FILE-STATUS            PIC X(02)   VALUE SPACES.    
011900*                                                                 
012000*                 UPPER/LOWER ALPHABETS FOR CASE FOLDING          
012100*                 (NO INTRINSIC FUNCTIONS USED IN THIS SHOP)      
012200*                                                                 
012300 01  WS-CASE-FOLD-ALPHABETS.                                      
012400     05  WS-LOWER-ALPHABET           PIC X(26)                    
012500         VALUE 'abcdefghijklmnopqrstuvwxyz'.                      
012600     05  WS-UPPER-ALPHABET           PIC X(26)                    
012700         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      
012800*                                                                 
012900*    CATALOG HELD WHOLE IN CORE FOR THE LIFE OF THE RUN, SAME AS  
013000*    LCS100 -- THERE IS NO INDEXED ACCESS, SO THE 2000-SERIES BELO
013100*    SCANS BOK-TABLE LINEARLY ONCE PER SEARCH REQUEST.            
013200*    TBL-BOK-PUB-YEAR-X REDEFINES THE YEAR AS DISPLAY SO 2900 CAN 
013300*    PRINT A ZERO-VALUE (UNKNOWN) YEAR AS BLANKS INSTEAD OF '0000'
013400 01  BOK-TABLE.                                                   
013500     05  WS-BOK-COUNT                PIC 9(05)   COMP VALUE ZERO. 
013600     05  BOK-TBL-ENTRY OCCURS 3000 TIMES.                         
013700         10  TBL-BOK-ID              PIC 9(05).                   
013800         10  TBL-BOK-TITLE           PIC X(40).                   
013900         10  TBL-BOK-AUTHOR          PIC X(30).                   
014000         10  TBL-BOK-ISBN            PIC X(17).                   
014100         10  TBL-BOK-PUB-YEAR        PIC 9(04).                   
014200         10  TBL-BOK-PUB-YEAR-X REDEFINES                         
014300             TBL-BOK-PUB-YEAR        PIC X(04).                   
014400         10  TBL-BOK-AVAIL           PIC 9(03).                   
014500         10  TBL-BOK-TOTAL           PIC 9(03).                   
014600*                                                                 
014700*    WS-SCAN-POS/WS-SCAN-LIMIT DRIVE THE SUBSTRING SEARCH IN THE  
014800*    2050/2060 MATCH PARAGRAPHS; THE TWO FILTER-LEN FIELDS ARE SET
014900*    ONCE BY 1200-FOLD-FILTER-FIELDS AND READ REPEATEDLY AS EACH  
015000*    BOOK IS SCANNED.                                             
015100 01  WS-WORK-FIELDS.                                              
015200     05  WS-SRCH-IDX                 PIC 9(05)   COMP VALUE ZERO. 
015300     05  WS-SCAN-POS                 PIC 9(02)   COMP VALUE ZERO. 
015400     05  WS-SCAN-LIMIT               PIC 9(02)   COMP VALUE ZERO. 
015500     05  WS-TITLE-FILTER-LEN         PIC 9(02)   COMP VALUE ZERO. 
015600     05  WS-AUTHOR-FILTER-LEN        PIC 9(02)   COMP VALUE ZERO. 
015700     05  WS-TITLE-MATCH-SW           PIC X(01)   VALUE 'N'.       
015800         88  WS-TITLE-MATCHES            VALUE 'Y'.               
015900     05  WS-AUTHOR-MATCH-SW          PIC X(01)   VALUE 'N'.       
016000         88  WS-AUTHOR-MATCHES           VALUE 'Y'.               
016100     05  WS-BOOK-QUALIFIES-SW        PIC X(01)   VALUE 'N'.       
016200         88  WS-BOOK-QUALIFIES           VALUE 'Y'.               
016300*                                                                 
016400*    RUNNING COUNT OF QUALIFYING BOOKS -- PRINTED ON THE TRAILER  
016500*    LINE BY 8000-WRITE-TRAILER, THE ONLY TOTAL THIS REPORT CARRIE
016600 77  WS-MATCH-COUNT                  PIC 9(05)   COMP VALUE ZERO. 
016700*                                                                 
016800*    FOLDED (UPPER-CASED) WORKING COPIES -- THE TABLE ENTRY AND TH
016900*    FILTER ARE BOTH CASE-FOLDED BEFORE COMPARE SO A LOWERCASE    
017000*    FILTER CARD STILL MATCHES A MIXED-CASE TITLE (L-0046).  THE  
017100*    TABLE ITSELF IS NEVER MODIFIED -- ONLY THESE SCRATCH COPIES. 
017200 01  WS-FOLD-TITLE                   PIC X(40)   VALUE SPACES.    
017300 01  WS-FOLD-AUTHOR                  PIC X(30)   VALUE SPACES.    
017400 01  WS-FOLD-TITLE-FILTER            PIC X(40)   VALUE SPACES.    
017500 01  WS-FOLD-AUTHOR-FILTER           PIC X(30)   VALUE SPACES.    
017600*                                                                 
017700     COPY CATLINE.                                                
017800*                                                                 
017900***************************************************************** 
018000 PROCEDURE DIVISION.                                              
018100***************************************************************** 
018200*    ONE PASS: LOAD THE WHOLE CATALOG, READ THE ONE SEARCH CARD,  
018300*    FOLD ITS FILTERS, THEN SCAN EVERY BOOK ONCE AGAINST THEM.    
018400*    THERE IS NO LOOP OVER MULTIPLE SEARCH CARDS -- ONE RUN OF    
018500*    THIS STEP ANSWERS EXACTLY ONE SEARCH REQUEST.                
018600 0000-MAIN-CONTROL.                                               
018700     ACCEPT WS-CURRENT-DATE FROM DATE.                            
018800     IF WS-CONSOLE-ECHO-SW                                        
018900         DISPLAY 'LCS200 RUN DATE ' WS-CURRENT-DATE-NUM           
019000     END-IF.                                                      
019100     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                      
019200     PERFORM 1100-READ-PARM-CARD.                                 
019300     PERFORM 1200-FOLD-FILTER-FIELDS.                             
019400     PERFORM 1300-LOAD-ONE-BOOK                                   
019500         UNTIL WS-BOK-EOF = 'Y'.                                  
019600     CLOSE BOOK-FILE.                                             
019700     PERFORM 2000-SCAN-ONE-BOOK                                   
019800         VARYING WS-SRCH-IDX FROM 1 BY 1                          
019900         UNTIL WS-SRCH-IDX > WS-BOK-COUNT.                        
020000     PERFORM 8000-WRITE-TRAILER.                                  
020100     CLOSE PARM-FILE                                              
020200           REPORT-FILE.                                           
020300     GOBACK.                                                      
020400*                                                                 
020500*    09/22/03 REWORK (L-0051) -- GOES TO THE ABEND ROUTINE BELOW  
020600*    ON ANY BAD OPEN NOW, INSTEAD OF LEAVING THE FILE STATUSES    
020700*    SET AND UNCHECKED.                                           
020800 1000-OPEN-FILES.                                                 
020900     OPEN INPUT  BOOK-FILE                                        
021000                 PARM-FILE.                                       
021100     OPEN OUTPUT REPORT-FILE.                                     
021200     IF WS-BOK-FILE-STATUS NOT = '00'                             
021300         MOVE 'BOOK FILE ' TO WS-ABEND-FILE-ID                    
021400         MOVE WS-BOK-FILE-STATUS TO WS-ABEND-FILE-STATUS          
021500         GO TO 9900-ABEND-RTN                                     
021600     END-IF.                                                      
021700     IF WS-PRM-FILE-STATUS NOT = '00'                             
021800         MOVE 'PARM FILE ' TO WS-ABEND-FILE-ID                    
021900         MOVE WS-PRM-FILE-STATUS TO WS-ABEND-FILE-STATUS          
022000         GO TO 9900-ABEND-RTN                                     
022100     END-IF.                                                      
022200     IF WS-RPT-FILE-STATUS NOT = '00'                             
022300         MOVE 'CATRPT    ' TO WS-ABEND-FILE-ID                    
022400         MOVE WS-RPT-FILE-STATUS TO WS-ABEND-FILE-STATUS          
022500         GO TO 9900-ABEND-RTN                                     
022600     END-IF.                                                      
022700 1000-EXIT.                                                       
022800     EXIT.                                                        
022900*                                                                 
023000*    AN EMPTY PARM-FILE IS NOT AN ERROR -- PRM-RECORD STAYS SPACES
023100*    SO EVERY FILTER IS BLANK AND THE SEARCH LISTS THE WHOLE      
023200*    CATALOG.  THAT IS A DELIBERATE "LIST EVERYTHING" CONTROL CARD
023300*    NOT A MISTAKE.                                               
023400 1100-READ-PARM-CARD.                                             
023500     MOVE SPACES TO PRM-RECORD.                                   
023600     READ PARM-FILE                                               
023700         AT END CONTINUE.                                         
023800     IF WS-CONSOLE-ECHO-SW                                        
023900         DISPLAY 'LCS200 PARM CARD ' PRM-RECORD-X                 
024000     END-IF.                                                      
024100*                                                                 
024200*    UPPER-CASES THE STORED-FIELD COPIES WILL BE BUILT FROM, AND  
024300*    THE FILTER FIELDS OFF THE CONTROL CARD, ONE TIME ONLY.       
024400 1200-FOLD-FILTER-FIELDS.                                         
024500     MOVE PRM-TITLE-FILTER TO WS-FOLD-TITLE-FILTER.               
024600     MOVE PRM-AUTHOR-FILTER TO WS-FOLD-AUTHOR-FILTER.             
024700     INSPECT WS-FOLD-TITLE-FILTER                                 
024800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       
024900     INSPECT WS-FOLD-AUTHOR-FILTER                                
025000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       
025100     PERFORM 1210-LENGTH-OF-TITLE-FILTER.                         
025200     PERFORM 1220-LENGTH-OF-AUTHOR-FILTER.                        
025300*                                                                 
025400*    WORKS BACKWARD FROM THE END OF THE FIXED-WIDTH FIELD, TRIMMIN
025500*    TRAILING SPACES ONE BYTE AT A TIME -- THIS SHOP'S COBOL HAS N
025600*    INTRINSIC FUNCTION TO DO IT IN ONE STEP.  A FILTER LEN OF ZER
025700*    MEANS THE FILTER WAS ALL BLANKS, I.E. NOT SUPPLIED.          
025800 1210-LENGTH-OF-TITLE-FILTER.                                     
025900     MOVE 40 TO WS-TITLE-FILTER-LEN.                              
026000     PERFORM 1211-TRIM-TITLE-FILTER                               
026100         UNTIL WS-TITLE-FILTER-LEN = 0                            
026200            OR WS-FOLD-TITLE-FILTER(WS-TITLE-FILTER-LEN:1)        
026300                   NOT = SPACE.                                   
026400*                                                                 
026500 1211-TRIM-TITLE-FILTER.                                          
026600     SUBTRACT 1 FROM WS-TITLE-FILTER-LEN.                         
026700*                                                                 
026800*    SAME BACKWARD TRIM AS 1210, APPLIED TO THE AUTHOR FILTER.    
026900 1220-LENGTH-OF-AUTHOR-FILTER.                                    
027000     MOVE 30 TO WS-AUTHOR-FILTER-LEN.                             
027100     PERFORM 1221-TRIM-AUTHOR-FILTER                              
027200         UNTIL WS-AUTHOR-FILTER-LEN = 0                           
027300            OR WS-FOLD-AUTHOR-FILTER(WS-AUTHOR-FILTER-LEN:1)      
027400                   NOT = SPACE.                                   
027500*                                                                 
027600 1221-TRIM-AUTHOR-FILTER.                                         
027700     SUBTRACT 1 FROM WS-AUTHOR-FILTER-LEN.                        
027800*                                                                 
027900*    APPENDS ONE CATALOG RECORD TO BOK-TABLE -- READ-ONLY IN THIS 
028000*    PROGRAM, THE TABLE IS NEVER WRITTEN BACK TO BOOK-FILE.       
028100 1300-LOAD-ONE-BOOK.                                              
028200     READ BOOK-FILE                                               
028300         AT END MOVE 'Y' TO WS-BOK-EOF.                           
028400     IF WS-BOK-EOF NOT = 'Y'                                      
028500         ADD 1 TO WS-BOK-COUNT                                    
028600         MOVE FD-BOK-ID          TO TBL-BOK-ID(WS-BOK-COUNT)      
028700         MOVE FD-BOK-TITLE       TO TBL-BOK-TITLE(WS-BOK-COUNT)   
028800         MOVE FD-BOK-AUTHOR      TO TBL-BOK-AUTHOR(WS-BOK-COUNT)  
028900         MOVE FD-BOK-ISBN        TO TBL-BOK-ISBN(WS-BOK-COUNT)    
029000         MOVE FD-BOK-PUB-YEAR    TO TBL-BOK-PUB-YEAR(WS-BOK-COUNT)
029100         MOVE FD-BOK-AVAIL       TO TBL-BOK-AVAIL(WS-BOK-COUNT)   
029200         MOVE FD-BOK-TOTAL       TO TBL-BOK-TOTAL(WS-BOK-COUNT)   
029300     END-IF.                                                      
029400*                                                                 
029500***************************************************************** 
029600*        2000-SERIES -- FILTER EVALUATION AND DETAIL OUTPUT       
029700***************************************************************** 
029800*    STARTS "QUALIFIES" AND THE THREE CHECKS BELOW CAN ONLY TURN I
029900*    OFF, NEVER BACK ON -- A BOOK MUST PASS EVERY FILTER SUPPLIED 
030000*    ON THE CARD, NOT JUST ONE OF THEM.  A FILTER LEFT BLANK ON   
030100*    THE CARD IS SKIPPED ENTIRELY (NOT TESTED AS "MATCHES BLANK").
030200 2000-SCAN-ONE-BOOK.                                              
030300     MOVE 'Y' TO WS-BOOK-QUALIFIES-SW.                            
030400     IF PRM-TITLE-FILTER NOT = SPACES                             
030500         PERFORM 2050-MATCH-TITLE                                 
030600         IF NOT WS-TITLE-MATCHES                                  
030700             MOVE 'N' TO WS-BOOK-QUALIFIES-SW                     
030800         END-IF                                                   
030900     END-IF.                                                      
031000     IF WS-BOOK-QUALIFIES AND PRM-AUTHOR-FILTER NOT = SPACES      
031100         PERFORM 2060-MATCH-AUTHOR                                
031200         IF NOT WS-AUTHOR-MATCHES                                 
031300             MOVE 'N' TO WS-BOOK-QUALIFIES-SW                     
031400         END-IF                                                   
031500     END-IF.                                                      
031600*    ISBN IS THE ONE EXACT-MATCH FILTER -- NO SUBSTRING SCAN, NO  
031700*    CASE FOLD, BECAUSE ISBNS ARE STORED AND KEYED UPPERCASE.     
031800     IF WS-BOOK-QUALIFIES AND PRM-ISBN-FILTER NOT = SPACES        
031900         IF PRM-ISBN-FILTER NOT = TBL-BOK-ISBN(WS-SRCH-IDX)       
032000             MOVE 'N' TO WS-BOOK-QUALIFIES-SW                     
032100         END-IF                                                   
032200     END-IF.                                                      
032300     IF WS-BOOK-QUALIFIES                                         
032400         ADD 1 TO WS-MATCH-COUNT                                  
032500         PERFORM 2900-WRITE-DETAIL-LINE                           
032600     END-IF.                                                      
032700*                                                                 
032800*    CASE-INSENSITIVE SUBSTRING SEARCH FOR THE TITLE FILTER --    
032900*    FOLDS THE STORED TITLE TO UPPER CASE, THEN SLIDES THE FILTER 
033000*    ACROSS EVERY POSSIBLE STARTING POSITION (2051) UNTIL IT HITS 
033100*    OR RUNS OUT OF ROOM.                                         
033200 2050-MATCH-TITLE.                                                
033300     MOVE TBL-BOK-TITLE(WS-SRCH-IDX) TO WS-FOLD-TITLE.            
033400     INSPECT WS-FOLD-TITLE                                        
033500         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       
033600     MOVE 'N' TO WS-TITLE-MATCH-SW.                               
033700     COMPUTE WS-SCAN-LIMIT = 41 - WS-TITLE-FILTER-LEN.            
033800     IF WS-TITLE-FILTER-LEN > 0                                   
033900         PERFORM 2051-TEST-TITLE-POSITION                         
034000             VARYING WS-SCAN-POS FROM 1 BY 1                      
034100             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                    
034200                OR WS-TITLE-MATCHES                               
034300     END-IF.                                                      
034400*                                                                 
034500*    ONE STARTING-POSITION COMPARE, CALLED ONCE PER POSITION BY   
034600*    THE PERFORM VARYING IN 2050 -- A REFERENCE-MODIFIED SLICE OF 
034700*    EACH FIELD THE LENGTH OF THE FILTER, COMPARED WHOLE.         
034800 2051-TEST-TITLE-POSITION.                                        
034900     IF WS-FOLD-TITLE(WS-SCAN-POS:WS-TITLE-FILTER-LEN)            
035000             = WS-FOLD-TITLE-FILTER(1:WS-TITLE-FILTER-LEN)        
035100         MOVE 'Y' TO WS-TITLE-MATCH-SW                            
035200     END-IF.                                                      
035300*                                                                 
035400*    SAME SUBSTRING-SLIDE TECHNIQUE AS 2050, APPLIED TO THE AUTHOR
035500*    FIELD AND FILTER.                                            
035600 2060-MATCH-AUTHOR.                                               
035700     MOVE TBL-BOK-AUTHOR(WS-SRCH-IDX) TO WS-FOLD-AUTHOR.          
035800     INSPECT WS-FOLD-AUTHOR                                       
035900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.       
036000     MOVE 'N' TO WS-AUTHOR-MATCH-SW.                              
036100     COMPUTE WS-SCAN-LIMIT = 31 - WS-AUTHOR-FILTER-LEN.           
036200     IF WS-AUTHOR-FILTER-LEN > 0                                  
036300         PERFORM 2061-TEST-AUTHOR-POSITION                        
036400             VARYING WS-SCAN-POS FROM 1 BY 1                      
036500             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                    
036600                OR WS-AUTHOR-MATCHES                              
036700     END-IF.                                                      
036800*                                                                 
036900*    ONE STARTING-POSITION COMPARE FOR 2060 ABOVE.                
037000 2061-TEST-AUTHOR-POSITION.                                       
037100     IF WS-FOLD-AUTHOR(WS-SCAN-POS:WS-AUTHOR-FILTER-LEN)          
037200             = WS-FOLD-AUTHOR-FILTER(1:WS-AUTHOR-FILTER-LEN)      
037300         MOVE 'Y' TO WS-AUTHOR-MATCH-SW                           
037400     END-IF.                                                      
037500*                                                                 
037600*    ONE REPORT LINE PER QUALIFYING BOOK -- A ZERO PUB-YEAR PRINTS
037700*    AS BLANKS RATHER THAN '0000' SINCE ZERO HERE MEANS THE YEAR  
037800*    WAS NEVER CAPTURED ON THE ORIGINAL ADD-BOOK TRANSACTION.     
037900 2900-WRITE-DETAIL-LINE.                                          
038000     MOVE SPACES TO CAT-DETAIL-LINE.                              
038100     MOVE TBL-BOK-ID(WS-SRCH-IDX) TO CAT-BOOK-ID.                 
038200     MOVE TBL-BOK-TITLE(WS-SRCH-IDX) TO CAT-TITLE.                
038300     MOVE TBL-BOK-AUTHOR(WS-SRCH-IDX) TO CAT-AUTHOR.              
038400     MOVE TBL-BOK-ISBN(WS-SRCH-IDX) TO CAT-ISBN.                  
038500     IF TBL-BOK-PUB-YEAR(WS-SRCH-IDX) = ZERO                      
038600         MOVE SPACES TO CAT-PUB-YEAR                              
038700     ELSE                                                         
038800         MOVE TBL-BOK-PUB-YEAR-X(WS-SRCH-IDX) TO CAT-PUB-YEAR     
038900     END-IF.                                                      
039000     MOVE TBL-BOK-AVAIL(WS-SRCH-IDX) TO CAT-AVAIL.                
039100     MOVE TBL-BOK-TOTAL(WS-SRCH-IDX) TO CAT-TOTAL.                
039200     WRITE REPORT-RECORD FROM CAT-DETAIL-LINE.                    
039300*                                                                 
039400*    SINGLE COUNT TRAILER -- HOW MANY BOOKS ON THE CATALOG        
039500*    SATISFIED EVERY FILTER SUPPLIED ON THE CONTROL CARD.         
039600 8000-WRITE-TRAILER.                                              
039700     MOVE SPACES TO CAT-TRAILER-LINE.                             
039800     MOVE WS-MATCH-COUNT TO CAT-TRL-COUNT.                        
039900     WRITE REPORT-RECORD FROM CAT-TRAILER-LINE.                   
040000*                                                                 
040100***************************************************************** 
040200*        9900-SERIES -- FATAL OPEN-ERROR ABEND                    
040300***************************************************************** 
040400*    REACHED ONLY BY GO TO, FROM 1000-OPEN-FILES, ON A NON-ZERO   
040500*    FILE STATUS.  THERE IS NO RECOVERY FROM A SEARCH FILE SET    
040600*    THAT WILL NOT OPEN, SO THIS PARAGRAPH DISPLAYS THE STATUS AND
040700*    ENDS THE RUN DIRECTLY -- IT IS NEVER ITSELF THE TARGET OF A  
040800*    PERFORM.                                                     
040900 9900-ABEND-RTN.                                                  
041000     DISPLAY 'LCS200 - ERROR OPENING ' WS-ABEND-FILE-ID           
041100             ', STATUS ' WS-ABEND-FILE-STATUS.                    
041200     MOVE 16 TO RETURN-CODE.                                      
041300     GOBACK.                                                      
