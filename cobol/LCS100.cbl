000100***************************************************************** 
000200* PROPERTY OF THE CIRCULATION SYSTEMS GROUP -- LIBRARY AUTOMATION 
000300* PROJECT.  UNAUTHORIZED DISTRIBUTION OF THIS LISTING IS          
000400* PROHIBITED.                                                     
000500***************************************************************** 
000600* PROGRAM:  LCS100                                                
000700*                                                                 
000800* AUTHOR :  R. W. KELLERMAN                                       
000900*                                                                 
001000* READS THE CATALOG-MAINTENANCE AND CIRCULATION TRANSACTION FILE  
001100* AND APPLIES EACH TRANSACTION AGAINST THE USER, BOOK, AND LOAN   
001200* MASTERS HELD ENTIRELY IN TABLES -- THERE IS NO INDEXED ACCESS   
001300* METHOD BEHIND ANY OF THE THREE MASTERS, SO A "RECORD NOT FOUND" 
001400* CONDITION IS A TABLE-SEARCH MISS, NOT A FILE STATUS.            
001500*                                                                 
001600* ONE AUD-DETAIL-LINE IS WRITTEN PER TRANSACTION READ.  THE BOOK  
001700* AND LOAN MASTERS ARE REWRITTEN IN TABLE ORDER AT END OF JOB;    
001800* THE USER MASTER IS READ-ONLY TO THIS PROGRAM.                   
001900***************************************************************** 
002000 IDENTIFICATION DIVISION.                                         
002100 PROGRAM-ID.    LCS100.                                           
002200 AUTHOR.        R W KELLERMAN.                                    
002300 INSTALLATION.  CIRCULATION SYSTEMS GROUP.                        
002400 DATE-WRITTEN.  09/03/91.                                         
002500 DATE-COMPILED.                                                   
002600 SECURITY.      NON-CONFIDENTIAL.                                 
002700***************************************************************** 
002800*                        C H A N G E   L O G                      
002900*    DATE      BY   REQUEST   DESCRIPTION                         
003000*    --------  ---  --------  ------------------------------------
003100*    91/09/03  RWK  L-0001    ORIGINAL PROGRAM -- CATALOG         
003200*                             MAINTENANCE (AB/UB/DB) AND BASIC    
003300*                             CIRCULATION (BW/RT) AGAINST THE     
003400*                             THREE MASTERS, TABLE-DRIVEN LOOKUPS.
003500*    91/10/14  RWK  L-0004    CORRECTED 2100-APPLY-ADD-BOOK TO SET
003600*                             BOOK-AVAIL EQUAL TO THE SUPPLIED    
003700*                             COPY COUNT RATHER THAN ZERO.        
003800*    95/03/09  RWK  L-0017    ADDED RS (RESERVE) AND CN (CANCEL   
003900*                             RESERVATION) TRANSACTION CODES FOR  
004000*                             THE RESERVE-QUEUE ENHANCEMENT       
004100*                             (REQUEST 9115); BORROW NOW COLLECTS 
004200*                             AN EXISTING RESERVATION IN PLACE.   
004300*    95/03/22  RWK  L-0018    DELETE-BOOK NOW CHECKS LOAN-STATUS  
004400*                             'R' AS WELL AS 'B' FOR ACTIVE       
004500*                             RECORDS, PER THE SAME REQUEST.      
004600*    97/06/02  RWK  L-0025    UPDATE-BOOK NOW RECOMPUTES AVAIL    
004700*                             FROM THE COPY COUNT DELTA INSTEAD OF
004800*                             LEAVING IT UNCHANGED -- AUDITOR     
004900*                             FINDING, COPY COUNTS WERE DRIFTING. 
005000*    99/01/11  LPT  L-0033    Y2K REVIEW -- ALL DATE FIELDS IN THE
005100*                             THREE MASTERS AND THE TRANSACTION   
005200*                             FILE ARE NOW FULL 8-DIGIT CCYYMMDD; 
005300*                             DUE-DATE CALL TO LCS150 UNCHANGED.  
005400*    99/02/08  LPT  L-0034    CONVERTED THE HAND-CODED DUE-DATE   
005500*                             ARITHMETIC IN 2400-APPLY-BORROW TO A
005600*                             CALL TO THE NEW LCS150 SUBROUTINE SO
005700*                             LCS200'S DUE-DATE DISPLAYS AND THIS 
005800*                             PROGRAM AGREE ON ONE ALGORITHM.     
005900*    01/04/19  LPT  L-0039    ADDED THE UPSI-0 CONSOLE-ECHO SWITCH
006000*                             SO SECOND SHIFT CAN SEE REJECTIONS  
006100*                             WITHOUT PULLING THE PRINTED LISTING.
006200*    03/06/19  LPT  L-0044    REWORKED THE AUDIT LOG LAYOUT       
006300*                             (AUDLINE COPYBOOK) AND WIDENED THE  
006400*                             IN-CORE TABLES FOR CATALOG GROWTH.  
006500*    03/09/02  LPT  L-0049    1000/1500-OPENS NOW GO TO 9900-     
006600*                             ABEND-RTN ON A BAD FILE STATUS      
006700*                             INSTEAD OF CASCADING EOF SWITCHES.  
006800*    03/09/15  LPT  L-0050    2800-FIND-USER-BY-ID-2 WAS STILL    
006900*                             KEYING OFF TXN-USER-ID DIRECTLY --  
007000*                             WS-SEARCH-ID-2 WAS BEING SET AND    
007100*                             NEVER READ.  2802 NOW SEARCHES ON   
007200*                             WS-SEARCH-ID-2 AS DOCUMENTED, AND   
007300*                             2200/2300 NOW SET IT LIKE THE OTHER 
007400*                             CALLERS.                            
007500***************************************************************** 
007600 ENVIRONMENT DIVISION.                                            
007700 CONFIGURATION SECTION.                                           
007800 SOURCE-COMPUTER.   IBM-370.                                      
007900 OBJECT-COMPUTER.   IBM-370.                                      
008000 SPECIAL-NAMES.                                                   
008100     C01 IS TOP-OF-FORM                                           
008200     CLASS LIB-ALPHABETIC IS 'A' THRU 'Z' 'a' THRU 'z'            
008300     UPSI-0 ON STATUS IS WS-CONSOLE-ECHO-SW.                      
008400 INPUT-OUTPUT SECTION.                                            
008500 FILE-CONTROL.                                                    
008600     SELECT USER-FILE ASSIGN TO USERFILE                          
008700         ORGANIZATION IS SEQUENTIAL                               
008800         FILE STATUS IS WS-USR-FILE-STATUS.                       
008900     SELECT BOOK-FILE ASSIGN TO BOOKFILE                          
009000         ORGANIZATION IS SEQUENTIAL                               
009100         FILE STATUS IS WS-BOK-FILE-STATUS.                       
009200     SELECT LOAN-FILE ASSIGN TO LOANFILE                          
009300         ORGANIZATION IS SEQUENTIAL                               
009400         FILE STATUS IS WS-LOA-FILE-STATUS.                       
009500     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   
009600         ORGANIZATION IS SEQUENTIAL                               
009700         FILE STATUS IS WS-TRN-FILE-STATUS.                       
009800     SELECT AUDIT-FILE ASSIGN TO AUDITRPT                         
009900         ORGANIZATION IS SEQUENTIAL                               
010000         FILE STATUS IS WS-AUD-FILE-STATUS.                       
010100***************************************************************** 
010200 DATA DIVISION.                                                   
010300 FILE SECTION.                                                    
010400*                                                                 
010500*    ALL FIVE FILES IN THIS STEP ARE FIXED-BLOCK SEQUENTIAL -- THE
010600*    IS NO VSAM/ISAM FILE IN LCS100, WHICH IS WHY EVERY LOOKUP BEL
010700*    GOES THROUGH THE IN-CORE TABLES INSTEAD OF A READ-BY-KEY.    
010800*                                                                 
010900 FD  USER-FILE                                                    
011000     RECORDING MODE IS F.                                         
011100*    STUDENT/LIBRARIAN MASTER -- READ-ONLY FOR THIS PROGRAM, LOADE
011200*    WHOLE INTO USR-TABLE AND NEVER REWRITTEN (A USER'S ROLE DOES 
011300*    NOT CHANGE AS A RESULT OF CIRCULATION ACTIVITY).             
011400     COPY USRMSTR REPLACING ==:TAG:== BY ==FD-USR==.              
011500*                                                                 
011600 FD  BOOK-FILE                                                    
011700     RECORDING MODE IS F.                                         
011800*    CATALOG MASTER -- LOADED AT 1000, REWRITTEN WHOLE AT 9000 AFT
011900*    ALL ADD/UPDATE/DELETE/BORROW/RETURN ACTIVITY HAS BEEN APPLIED
012000*    TO BOK-TABLE IN CORE.                                        
012100     COPY BOKMSTR REPLACING ==:TAG:== BY ==FD-BOK==.              
012200*                                                                 
012300 FD  LOAN-FILE                                                    
012400     RECORDING MODE IS F.                                         
012500*    CIRCULATION MASTER -- SAME LOAD/REWRITE PATTERN AS BOOK-FILE,
012600*    BUT GROWS OVER TIME BECAUSE RETURNED/CANCELLED ROWS ARE KEPT 
012700*    AS HISTORY RATHER THAN DROPPED.                              
012800     COPY LOANMST REPLACING ==:TAG:== BY ==FD-LOA==.              
012900*                                                                 
013000 FD  TRANSACTION-FILE                                             
013100     RECORDING MODE IS F.                                         
013200*    ONE CARD-IMAGE TRANSACTION PER CIRCULATION EVENT (AB/UB/DB/  
013300*    BW/RS/CN/RT) -- THE ONLY INPUT THAT DRIVES PROCEDURE DIVISION
013400*    LOGIC; SEE TRANREC FOR THE FULL LAYOUT.                      
013500     COPY TRANREC.                                                
013600*                                                                 
013700 FD  AUDIT-FILE                                                   
013800     RECORDING MODE IS F.                                         
013900*    PRINT-IMAGE AUDIT TRAIL, ONE DETAIL LINE PER TRANSACTION PLUS
014000*    A SUMMARY TRAILER -- BUILT BY THE 2900/8000 SERIES BELOW.    
014100 01  AUDIT-RECORD                    PIC X(132).                  
014200***************************************************************** 
014300 WORKING-STORAGE SECTION.                                         
014400***************************************************************** 
014500*                 SYSTEM DATE/TIME -- RUN-DATE STAMP              
014600*                                                                 
014700 01  WS-SYSTEM-DATE-AND-TIME.                                     
014800     05  WS-CURRENT-DATE.                                         
014900         10  WS-CURRENT-YY           PIC 9(02).                   
015000         10  WS-CURRENT-MM           PIC 9(02).                   
015100         10  WS-CURRENT-DD           PIC 9(02).                   
015200     05  WS-CURRENT-TIME.                                         
015300         10  WS-CURRENT-HH           PIC 9(02).                   
015400         10  WS-CURRENT-MIN          PIC 9(02).                   
015500         10  WS-CURRENT-SEC          PIC 9(02).                   
015600         10  WS-CURRENT-HSEC         PIC 9(02).                   
015700 01  WS-CURRENT-DATE-NUM REDEFINES                                
015800     WS-CURRENT-DATE                 PIC 9(06).                   
015900*                                                                 
016000*    WS-CURRENT-DATE-NUM IS NOT USED ANYWHERE IN THIS PROGRAM TODA
016100*    IT IS CARRIED AS A NUMERIC VIEW OF THE ACCEPT'D DATE FOR WHOE
016200*    ADDS A RUN-DATE EDIT TO THE AUDIT TRAILER NEXT.  LEAVE IT ALO
016300*                                                                 
016400*                 FILE STATUS AND END-OF-FILE SWITCHES            
016500*                                                                 
016600*    ONE WS-xxx-FILE-STATUS PER SELECT BELOW.  EVERY ONE OF THEM I
016700*    TESTED IN 1000-OPEN-MASTER-FILES OR 1500-OPEN-TRAN-AND-AUDIT 
016800*    SEE L-0049 IN THE CHANGE LOG.  DO NOT ADD A SELECT WITHOUT AL
016900*    WIRING ITS STATUS INTO ONE OF THOSE TWO OPEN PARAGRAPHS.     
017000*                                                                 
017100 01  WS-FILE-STATUSES.                                            
017200     05  WS-USR-FILE-STATUS          PIC X(02)   VALUE SPACES.    
017300     05  WS-BOK-FILE-STATUS          PIC X(02)   VALUE SPACES.    
017400     05  WS-LOA-FILE-STATUS          PIC X(02)   VALUE SPACES.    
017500     05  WS-TRN-FILE-STATUS          PIC X(02)   VALUE SPACES.    
017600     05  WS-AUD-FILE-STATUS          PIC X(02)   VALUE SPACES.    
017700 01  WS-SWITCHES.                                                 
017800     05  WS-USR-EOF                  PIC X(01)   VALUE SPACES.    
017900     05  WS-BOK-EOF                  PIC X(01)   VALUE SPACES.    
018000     05  WS-LOA-EOF                  PIC X(01)   VALUE SPACES.    
018100     05  WS-TRN-EOF                  PIC X(01)   VALUE SPACES.    
018200     05  WS-FOUND-SW                 PIC X(01)   VALUE 'N'.       
018300         88  WS-FOUND                    VALUE 'Y'.               
018400     05  WS-TRAN-ACCEPTED-SW         PIC X(01)   VALUE 'N'.       
018500         88  WS-TRAN-ACCEPTED            VALUE 'Y'.               
018600*                                                                 
018700*                 IN-CORE MASTER TABLES                           
018800*                                                                 
018900*    ALL THREE MASTERS ARE HELD WHOLE, IN TABLE ORDER, FOR THE LIF
019000*    OF THE RUN -- THERE IS NO INDEXED OR KEYED ACCESS METHOD BEHI
019100*    ANY OF THEM.  A "NOT FOUND" CONDITION BELOW IS ALWAYS A LINEA
019200*    TABLE-SEARCH MISS (2800-SERIES), NEVER A FILE STATUS.  OCCURS
019300*    LIMITS ARE SIZED WELL ABOVE CURRENT VOLUME -- SEE THE CATALOG
019400*    GROWTH NOTE UNDER L-0044 IN THE CHANGE LOG.                  
019500*                                                                 
019600 01  USR-TABLE.                                                   
019700     05  WS-USR-COUNT                PIC 9(05)   COMP VALUE ZERO. 
019800     05  USR-TBL-ENTRY OCCURS 3000 TIMES.                         
019900         10  TBL-USR-ID              PIC 9(05).                   
020000         10  TBL-USR-NAME            PIC X(20).                   
020100         10  TBL-USR-ROLE            PIC X(01).                   
020200             88  TBL-USR-IS-STUDENT      VALUE 'S'.               
020300             88  TBL-USR-IS-LIBRARIAN    VALUE 'L'.               
020400*    BOK-TABLE IS THE ONLY MASTER REWRITTEN BY THIS PROGRAM (SEE T
020500*    9000-SERIES) -- IT IS KEPT IN THE SAME SEQUENCE AS THE INPUT 
020600*    BOOKFILE SO 9000-REWRITE-BOOK-MASTER CAN WRITE STRAIGHT THROU
020700 01  BOK-TABLE.                                                   
020800     05  WS-BOK-COUNT                PIC 9(05)   COMP VALUE ZERO. 
020900     05  BOK-TBL-ENTRY OCCURS 3000 TIMES.                         
021000         10  TBL-BOK-ID              PIC 9(05).                   
021100         10  TBL-BOK-TITLE           PIC X(40).                   
021200         10  TBL-BOK-AUTHOR          PIC X(30).                   
021300         10  TBL-BOK-ISBN            PIC X(17).                   
021400         10  TBL-BOK-PUB-YEAR        PIC 9(04).                   
021500         10  TBL-BOK-AVAIL           PIC 9(03).                   
021600         10  TBL-BOK-TOTAL           PIC 9(03).                   
021700*    LOA-TABLE OCCURS TWICE THE BOOK/USER LIMIT BECAUSE A RETURNED
021800*    CANCELLED LOAN RECORD IS NEVER PURGED -- IT STAYS IN THE TABL
021900*    (STATUS 'T' OR 'C') AS PERMANENT CIRCULATION HISTORY.        
022000 01  LOA-TABLE.                                                   
022100     05  WS-LOA-COUNT                PIC 9(05)   COMP VALUE ZERO. 
022200     05  LOA-TBL-ENTRY OCCURS 6000 TIMES.                         
022300         10  TBL-LOA-ID              PIC 9(05).                   
022400         10  TBL-LOA-STUDENT-ID      PIC 9(05).                   
022500         10  TBL-LOA-BOOK-ID         PIC 9(05).                   
022600         10  TBL-LOA-BORROW-DT       PIC 9(08).                   
022700         10  TBL-LOA-DUE-DT          PIC 9(08).                   
022800         10  TBL-LOA-RETURN-DT       PIC 9(08).                   
022900         10  TBL-LOA-STATUS          PIC X(01).                   
023000             88  TBL-LOA-IS-BORROWED     VALUE 'B'.               
023100             88  TBL-LOA-IS-RESERVED     VALUE 'R'.               
023200             88  TBL-LOA-IS-RETURNED     VALUE 'T'.               
023300             88  TBL-LOA-IS-CANCELLED    VALUE 'C'.               
023400             88  TBL-LOA-IS-ACTIVE        VALUE 'B' 'R'.          
023500*    'B' = CURRENTLY BORROWED, 'R' = RESERVED (QUEUED, NOT YET IN 
023600*    HAND), 'T' = RETURNED, 'C' = CANCELLED RESERVATION.  "ACTIVE"
023700*    MEANS 'B' OR 'R' -- A LOAN-FILE ENTRY THE STUDENT STILL OWES 
023800*    SOMETHING AGAINST, EITHER A BOOK IN HAND OR A PLACE IN LINE. 
023900*                                                                 
024000*                 WORK FIELDS FOR TABLE SEARCH AND MAINTENANCE    
024100*                                                                 
024200*    WS-SEARCH-ID/WS-SEARCH-ID-2 ARE THE TWO KEY-COMPARE FIELDS US
024300*    BY THE 2800-SERIES SEARCH PARAGRAPHS; WS-SEARCH-ID NORMALLY  
024400*    HOLDS THE BOOK/LOAN KEY AND WS-SEARCH-ID-2 THE ACTING USER'S 
024500*    (SEE L-0050 IN THE CHANGE LOG).  WS-FOUND-IDX/WS-SECOND-IDX H
024600*    SUBSCRIPTS CARRIED FORWARD FROM ONE SEARCH TO A LATER UPDATE 
024700*    THE SAME TABLE ENTRY.                                        
024800 01  WS-WORK-FIELDS.                                              
024900     05  WS-SRCH-IDX                 PIC 9(05)   COMP VALUE ZERO. 
025000     05  WS-FOUND-IDX                PIC 9(05)   COMP VALUE ZERO. 
025100     05  WS-SECOND-IDX               PIC 9(05)   COMP VALUE ZERO. 
025200     05  WS-ACTIVE-LOAN-IDX          PIC 9(05)   COMP VALUE ZERO. 
025300     05  WS-SEARCH-ID                PIC 9(05)   VALUE ZERO.      
025400     05  WS-SEARCH-ID-2              PIC 9(05)   VALUE ZERO.      
025500     05  WS-BORROWED-COPIES          PIC S9(04)  VALUE ZERO.      
025600     05  WS-CALL-BORROW-DATE         PIC 9(08)   VALUE ZERO.      
025700     05  WS-CALL-DUE-DATE            PIC 9(08)   VALUE ZERO.      
025800*                                                                 
025900*    WS-BORROWED-COUNT IS RESET AND RELOADED EACH TIME 2410 CALLS 
026000*    2860-COUNT-STUDENT-BORROWED -- IT DOES NOT CARRY A RUNNING TO
026100*    ACROSS TRANSACTIONS.  WS-MAX-ID IS REUSED BY BOTH 2820 (BOOK 
026200*    AND 2880 (LOAN ID); IT IS NOT A PERMANENT HIGH-WATER MARK.   
026300 77  WS-BORROWED-COUNT               PIC 9(03)   COMP VALUE ZERO. 
026400 77  WS-MAX-ID                       PIC 9(05)   VALUE ZERO.      
026500*                                                                 
026600*    WS-NEW-TOTAL-COPIES-X REDEFINES THE UPDATE-BOOK COPIES FIELD 
026700*    DISPLAY SO 2210-VALIDATE-NEW-ISBN CAN NUMERIC-TEST IT BEFORE 
026800*    ARITHMETIC IS DONE -- A TRANSACTION FILE IS CARD-IMAGE DATA A
026900*    CANNOT BE TRUSTED TO CONTAIN DIGITS JUST BECAUSE THE FIELD IS
027000*    DEFINED PIC 9.                                               
027100 01  WS-NEW-TOTAL-COPIES             PIC 9(03)   VALUE ZERO.      
027200 01  WS-NEW-TOTAL-COPIES-X REDEFINES                              
027300     WS-NEW-TOTAL-COPIES             PIC X(03).                   
027400*                                                                 
027500*    NOT REFERENCED BY THIS PROGRAM'S OWN LOGIC -- KEPT AS A COMMO
027600*    CCYY/MM/DD SPLIT FOR ANY LOCAL DEBUGGING DISPLAY OF A TRANSAC
027700*    DATE FIELD; SEE LCS300'S 6000-EDIT-DATE-FIELD FOR THE FULL ED
027800 01  WS-DATE-EDIT-AREA.                                           
027900     05  WS-DATE-EDIT-CCYY           PIC 9(04).                   
028000     05  WS-DATE-EDIT-MM             PIC 9(02).                   
028100     05  WS-DATE-EDIT-DD             PIC 9(02).                   
028200 01  WS-DATE-EDIT-NUMERIC REDEFINES                               
028300     WS-DATE-EDIT-AREA                PIC 9(08).                  
028400*                                                                 
028500*                 TRANSACTION CONTROL TOTALS                      
028600*                                                                 
028700*    THESE THREE FEED 8000-WRITE-TRAILER AT END OF JOB -- THEY ARE
028800*    THE ONLY COUNTS ON THE TRAILER LINE, SO READ-VS-ACCEPTED-PLUS
028900*    REJECTED ALWAYS BALANCES IF THE RUN COMPLETED CLEANLY.       
029000 01  WS-CTL-TOTALS.                                               
029100     05  WS-TOT-READ                 PIC 9(07)   COMP VALUE ZERO. 
029200     05  WS-TOT-ACCEPTED             PIC 9(07)   COMP VALUE ZERO. 
029300     05  WS-TOT-REJECTED             PIC 9(07)   COMP VALUE ZERO. 
029400*                                                                 
029500*    LINE SEQUENCE NUMBER STAMPED ON EACH AUDIT DETAIL LINE -- A  
029600*    RUNNING COUNT OF TRANSACTIONS READ, NOT A CARD-IMAGE KEY.    
029700 01  WS-SEQ-NO                       PIC 9(06)   COMP VALUE ZERO. 
029800*                                                                 
029900*    WS-REJECT-REASON CARRIES BOTH THE ACCEPT TEXT ("ACCEPTED") AN
030000*    EVERY REJECT MESSAGE -- ONE FIELD, SET BY WHICHEVER 2XXX-APPL
030100*    PARAGRAPH HANDLED THE TRANSACTION, AND PRINTED VERBATIM BY   
030200*    2900-WRITE-AUDIT-LINE.  WS-KEY-LABEL/WS-KEY-VALUE IDENTIFY   
030300*    WHICH BOOK/LOAN/USER KEY THE TRANSACTION WAS ABOUT.          
030400 01  WS-REJECT-REASON                PIC X(30)   VALUE SPACES.    
030500 01  WS-KEY-LABEL                    PIC X(10)   VALUE SPACES.    
030600 01  WS-KEY-VALUE                    PIC X(10)   VALUE SPACES.    
030700*                                                                 
030800*                 FATAL-OPEN ABEND FIELDS -- SEE 9900-ABEND-RTN   
030900*                                                                 
031000*    SET BY WHICHEVER OPEN PARAGRAPH HIT THE BAD STATUS, THEN     
031100*    DISPLAYED BY 9900-ABEND-RTN BEFORE THE RUN IS STOPPED.       
031200 01  WS-ABEND-FILE-ID                PIC X(10)   VALUE SPACES.    
031300 01  WS-ABEND-FILE-STATUS            PIC X(02)   VALUE SPACES.    
031400*                                                                 
031500*                 COPYBOOK REPORT LINES                           
031600*                                                                 
031700     COPY AUDLINE.                                                
031800*                                                                 
031900***************************************************************** 
032000 PROCEDURE DIVISION.                                              
032100***************************************************************** 
032200*    OVERALL JOB SHAPE: LOAD THE THREE MASTERS INTO TABLES, CLOSE 
032300*    THEM, THEN STREAM THE TRANSACTION FILE AGAINST THE IN-CORE   
032400*    TABLES ONE RECORD AT A TIME, WRITING ONE AUDIT LINE PER      
032500*    TRANSACTION.  THE BOOK AND LOAN TABLES ARE NOT WRITTEN BACK T
032600*    THEIR MASTERS UNTIL END OF JOB (9000-SERIES) -- A TRANSACTION
032700*    RUN THAT ABENDS PARTWAY THROUGH LEAVES BOTH MASTERS UNCHANGED
032800 0000-MAIN-CONTROL.                                               
032900     ACCEPT WS-CURRENT-DATE FROM DATE.                            
033000     ACCEPT WS-CURRENT-TIME FROM TIME.                            
033100     PERFORM 1000-OPEN-MASTER-FILES THRU 1000-EXIT.               
033200     PERFORM 1100-LOAD-ONE-USER                                   
033300         UNTIL WS-USR-EOF = 'Y'.                                  
033400     PERFORM 1200-LOAD-ONE-BOOK                                   
033500         UNTIL WS-BOK-EOF = 'Y'.                                  
033600     PERFORM 1300-LOAD-ONE-LOAN                                   
033700         UNTIL WS-LOA-EOF = 'Y'.                                  
033800     PERFORM 1400-CLOSE-MASTER-LOAD-FILES.                        
033900     PERFORM 1500-OPEN-TRAN-AND-AUDIT THRU 1500-EXIT.             
034000     PERFORM 2000-PROCESS-ONE-TRANSACTION                         
034100         UNTIL WS-TRN-EOF = 'Y'.                                  
034200     PERFORM 8000-WRITE-TRAILER.                                  
034300     PERFORM 8100-CLOSE-TRAN-AND-AUDIT.                           
034400     PERFORM 9000-REWRITE-BOOK-MASTER.                            
034500     PERFORM 9100-REWRITE-LOAN-MASTER.                            
034600     GOBACK.                                                      
034700*                                                                 
034800*    01/09/02 REWORK (L-0049) -- ON A BAD OPEN THIS PARAGRAPH NOW 
034900*    GOES TO THE SINGLE ABEND ROUTINE BELOW INSTEAD OF CASCADING  
035000*    THE EOF SWITCHES; THE OLD WAY LEFT THE LOAD LOOPS RUNNING    
035100*    ZERO TIMES BUT STILL PERFORMED, ONE PASS PER TABLE, FOR NO   
035200*    REASON ONCE THE FIRST FILE HAD FAILED TO OPEN.               
035300 1000-OPEN-MASTER-FILES.                                          
035400     OPEN INPUT  USER-FILE                                        
035500                 BOOK-FILE                                        
035600                 LOAN-FILE.                                       
035700     IF WS-USR-FILE-STATUS NOT = '00'                             
035800         MOVE 'USER FILE ' TO WS-ABEND-FILE-ID                    
035900         MOVE WS-USR-FILE-STATUS TO WS-ABEND-FILE-STATUS          
036000         GO TO 9900-ABEND-RTN                                     
036100     END-IF.                                                      
036200     IF WS-BOK-FILE-STATUS NOT = '00'                             
036300         MOVE 'BOOK FILE ' TO WS-ABEND-FILE-ID                    
036400         MOVE WS-BOK-FILE-STATUS TO WS-ABEND-FILE-STATUS          
036500         GO TO 9900-ABEND-RTN                                     
036600     END-IF.                                                      
036700     IF WS-LOA-FILE-STATUS NOT = '00'                             
036800         MOVE 'LOAN FILE ' TO WS-ABEND-FILE-ID                    
036900         MOVE WS-LOA-FILE-STATUS TO WS-ABEND-FILE-STATUS          
037000         GO TO 9900-ABEND-RTN                                     
037100     END-IF.                                                      
037200 1000-EXIT.                                                       
037300     EXIT.                                                        
037400*                                                                 
037500*    LOAD PARAGRAPHS (1100/1200/1300) EACH READ ONE RECORD AND, IF
037600*    NOT AT END, APPEND IT TO THE NEXT FREE TABLE SLOT -- THE MAST
037700*    FILES ARE NOT ASSUMED SORTED OR KEYED IN ANY PARTICULAR ORDER
037800*    APPENDS THE NEXT USER RECORD TO USR-TABLE; NO VALIDATION OF  
037900*    TBL-USR-ROLE IS DONE HERE -- A BAD ROLE CODE SIMPLY FAILS BOT
038000*    TBL-USR-IS-STUDENT AND TBL-USR-IS-LIBRARIAN LATER.           
038100 1100-LOAD-ONE-USER.                                              
038200     READ USER-FILE                                               
038300         AT END MOVE 'Y' TO WS-USR-EOF.                           
038400     IF WS-USR-EOF NOT = 'Y'                                      
038500         ADD 1 TO WS-USR-COUNT                                    
038600         MOVE FD-USR-ID      TO TBL-USR-ID(WS-USR-COUNT)          
038700         MOVE FD-USR-NAME    TO TBL-USR-NAME(WS-USR-COUNT)        
038800         MOVE FD-USR-ROLE    TO TBL-USR-ROLE(WS-USR-COUNT)        
038900     END-IF.                                                      
039000*                                                                 
039100*    APPENDS THE NEXT BOOK RECORD TO BOK-TABLE IN PHYSICAL FILE   
039200*    ORDER -- THAT ORDER IS PRESERVED ALL THE WAY THROUGH TO THE  
039300*    9000-SERIES REWRITE.                                         
039400 1200-LOAD-ONE-BOOK.                                              
039500     READ BOOK-FILE                                               
039600         AT END MOVE 'Y' TO WS-BOK-EOF.                           
039700     IF WS-BOK-EOF NOT = 'Y'                                      
039800         ADD 1 TO WS-BOK-COUNT                                    
039900         MOVE FD-BOK-ID          TO TBL-BOK-ID(WS-BOK-COUNT)      
040000         MOVE FD-BOK-TITLE       TO TBL-BOK-TITLE(WS-BOK-COUNT)   
040100         MOVE FD-BOK-AUTHOR      TO TBL-BOK-AUTHOR(WS-BOK-COUNT)  
040200         MOVE FD-BOK-ISBN        TO TBL-BOK-ISBN(WS-BOK-COUNT)    
040300         MOVE FD-BOK-PUB-YEAR    TO TBL-BOK-PUB-YEAR(WS-BOK-COUNT)
040400         MOVE FD-BOK-AVAIL       TO TBL-BOK-AVAIL(WS-BOK-COUNT)   
040500         MOVE FD-BOK-TOTAL       TO TBL-BOK-TOTAL(WS-BOK-COUNT)   
040600     END-IF.                                                      
040700*                                                                 
040800*    APPENDS THE NEXT LOAN RECORD TO LOA-TABLE, ACTIVE AND HISTORY
040900*    ROWS ALIKE -- THIS PARAGRAPH DOES NOT FILTER ON TBL-LOA-STATU
041000 1300-LOAD-ONE-LOAN.                                              
041100     READ LOAN-FILE                                               
041200         AT END MOVE 'Y' TO WS-LOA-EOF.                           
041300     IF WS-LOA-EOF NOT = 'Y'                                      
041400         ADD 1 TO WS-LOA-COUNT                                    
041500         MOVE FD-LOA-ID         TO TBL-LOA-ID(WS-LOA-COUNT)       
041600         MOVE FD-LOA-STUDENT-ID                                   
041700                       TO TBL-LOA-STUDENT-ID(WS-LOA-COUNT)        
041800         MOVE FD-LOA-BOOK-ID    TO TBL-LOA-BOOK-ID(WS-LOA-COUNT)  
041900         MOVE FD-LOA-BORROW-DT                                    
042000                       TO TBL-LOA-BORROW-DT(WS-LOA-COUNT)         
042100         MOVE FD-LOA-DUE-DT     TO TBL-LOA-DUE-DT(WS-LOA-COUNT)   
042200         MOVE FD-LOA-RETURN-DT                                    
042300                       TO TBL-LOA-RETURN-DT(WS-LOA-COUNT)         
042400         MOVE FD-LOA-STATUS     TO TBL-LOA-STATUS(WS-LOA-COUNT)   
042500     END-IF.                                                      
042600*                                                                 
042700*    ALL THREE MASTERS ARE NOW FULLY RESIDENT IN THEIR TABLES; CLO
042800*    THEM HERE SO BOOK-FILE CAN BE RE-OPENED OUTPUT LATER BY THE  
042900*    9000-SERIES WITHOUT A DUPLICATE-OPEN CONDITION.              
043000 1400-CLOSE-MASTER-LOAD-FILES.                                    
043100     CLOSE USER-FILE                                              
043200           BOOK-FILE                                              
043300           LOAN-FILE.                                             
043400*                                                                 
043500 1500-OPEN-TRAN-AND-AUDIT.                                        
043600     OPEN INPUT  TRANSACTION-FILE                                 
043700          OUTPUT AUDIT-FILE.                                      
043800     IF WS-TRN-FILE-STATUS NOT = '00'                             
043900         MOVE 'TRAN FILE ' TO WS-ABEND-FILE-ID                    
044000         MOVE WS-TRN-FILE-STATUS TO WS-ABEND-FILE-STATUS          
044100         GO TO 9900-ABEND-RTN                                     
044200     END-IF.                                                      
044300 1500-EXIT.                                                       
044400     EXIT.                                                        
044500*                                                                 
044600***************************************************************** 
044700*        2000-SERIES -- TRANSACTION DISPATCH AND APPLICATION      
044800***************************************************************** 
044900 2000-PROCESS-ONE-TRANSACTION.                                    
045000*    WS-SEQ-NO IS THE AUDIT-LINE SEQUENCE NUMBER, NOT A TRANSACTIO
045100*    KEY -- IT RUNS 1 THROUGH END OF JOB REGARDLESS OF TXN-CODE.  
045200     READ TRANSACTION-FILE                                        
045300         AT END MOVE 'Y' TO WS-TRN-EOF.                           
045400     IF WS-TRN-EOF NOT = 'Y'                                      
045500         ADD 1 TO WS-TOT-READ                                     
045600         ADD 1 TO WS-SEQ-NO                                       
045700         MOVE 'N' TO WS-TRAN-ACCEPTED-SW                          
045800         MOVE SPACES TO WS-REJECT-REASON WS-KEY-LABEL WS-KEY-VALUE
045900*        EACH APPLY PARAGRAPH BELOW SETS WS-TRAN-ACCEPTED-SW TO 'Y
046000*        ON SUCCESS AND LEAVES WS-REJECT-REASON HOLDING EITHER    
046100*        'ACCEPTED' OR THE SPECIFIC REASON FOR REJECTION -- BOTH G
046200*        OUT ON THE AUDIT LINE REGARDLESS OF DISPOSITION.         
046300         EVALUATE TRUE                                            
046400*            AB -- NEW TITLE ADDED TO THE CATALOG.                
046500             WHEN TXN-IS-ADD-BOOK                                 
046600                 PERFORM 2100-APPLY-ADD-BOOK                      
046700*            UB -- CATALOG FIELDS/COPY COUNT CHANGED ON A TITLE.  
046800             WHEN TXN-IS-UPDATE-BOOK                              
046900                 PERFORM 2200-APPLY-UPDATE-BOOK                   
047000*            DB -- TITLE REMOVED FROM THE CATALOG.                
047100             WHEN TXN-IS-DELETE-BOOK                              
047200                 PERFORM 2300-APPLY-DELETE-BOOK                   
047300*            BW -- STUDENT TAKES A COPY OUT.                      
047400             WHEN TXN-IS-BORROW                                   
047500                 PERFORM 2400-APPLY-BORROW                        
047600*            RS -- STUDENT QUEUES FOR A COPY NOT YET IN HAND.     
047700             WHEN TXN-IS-RESERVE                                  
047800                 PERFORM 2500-APPLY-RESERVE                       
047900*            CN -- STUDENT WITHDRAWS AN UNFILLED RESERVATION.     
048000             WHEN TXN-IS-CANCEL                                   
048100                 PERFORM 2600-APPLY-CANCEL                        
048200*            RT -- LIBRARIAN RECORDS A COPY COMING BACK.          
048300             WHEN TXN-IS-RETURN                                   
048400                 PERFORM 2700-APPLY-RETURN                        
048500             WHEN OTHER                                           
048600*                A CODE OUTSIDE AB/UB/DB/BW/RS/CN/RT -- REJECTED  
048700*                WITHOUT EVER TOUCHING ANY TABLE.                 
048800                 MOVE 'INVALID TXN CODE' TO WS-REJECT-REASON      
048900         END-EVALUATE                                             
049000         IF WS-TRAN-ACCEPTED                                      
049100             ADD 1 TO WS-TOT-ACCEPTED                             
049200         ELSE                                                     
049300             ADD 1 TO WS-TOT-REJECTED                             
049400         END-IF                                                   
049500         PERFORM 2900-WRITE-AUDIT-LINE                            
049600     END-IF.                                                      
049700*                                                                 
049800*    ADD BOOK (AB) -- LIBRARIAN ONLY, ISBN UNIQUE, AVAIL = TOTAL. 
049900 2100-APPLY-ADD-BOOK.                                             
050000     MOVE 'BOOK      ' TO WS-KEY-LABEL.                           
050100     MOVE TXN-ISBN TO WS-KEY-VALUE.                               
050200     MOVE TXN-USER-ID TO WS-SEARCH-ID.                            
050300*    THE ACTING USER ON AN AB CARD MUST BE A KNOWN LIBRARIAN --   
050400*    STUDENTS CANNOT ADD TITLES TO THE CATALOG.                   
050500     PERFORM 2800-FIND-USER-BY-ID.                                
050600     IF NOT WS-FOUND                                              
050700         MOVE 'LIBRARIAN NOT FOUND' TO WS-REJECT-REASON           
050800     ELSE                                                         
050900         IF NOT TBL-USR-IS-LIBRARIAN(WS-FOUND-IDX)                
051000             MOVE 'USER NOT A LIBRARIAN' TO WS-REJECT-REASON      
051100         ELSE                                                     
051200*            TITLE/AUTHOR/ISBN ARE MANDATORY ON A NEW BOOK; PUB-YE
051300*            AND COPIES ARE NOT VALIDATED HERE BEYOND WHAT THE    
051400*            TRANSACTION LAYOUT ALREADY ENFORCES.                 
051500             IF TXN-TITLE = SPACES OR TXN-AUTHOR = SPACES         
051600                     OR TXN-ISBN = SPACES                         
051700                 MOVE 'TITLE/AUTHOR/ISBN BLANK'                   
051800                         TO WS-REJECT-REASON                      
051900             ELSE                                                 
052000                 PERFORM 2810-FIND-BOOK-BY-ISBN                   
052100                 IF WS-FOUND                                      
052200                     MOVE 'ISBN EXISTS' TO WS-REJECT-REASON       
052300                 ELSE                                             
052400*                    NEW BOOK ID IS ONE PAST THE CURRENT HIGH-WATE
052500*                    MARK IN THE TABLE -- SEE 2820-NEXT-BOOK-ID.  
052600*                    AVAIL STARTS EQUAL TO THE SUPPLIED COPY COUNT
052700*                    (L-0004 -- IT USED TO START AT ZERO).        
052800                     PERFORM 2820-NEXT-BOOK-ID                    
052900                     ADD 1 TO WS-BOK-COUNT                        
053000                     MOVE WS-MAX-ID    TO TBL-BOK-ID(WS-BOK-COUNT)
053100                     MOVE TXN-TITLE                               
053200                             TO TBL-BOK-TITLE(WS-BOK-COUNT)       
053300                     MOVE TXN-AUTHOR                              
053400                             TO TBL-BOK-AUTHOR(WS-BOK-COUNT)      
053500                     MOVE TXN-ISBN                                
053600                             TO TBL-BOK-ISBN(WS-BOK-COUNT)        
053700                     MOVE TXN-PUB-YEAR                            
053800                             TO TBL-BOK-PUB-YEAR(WS-BOK-COUNT)    
053900                     MOVE TXN-COPIES                              
054000                             TO TBL-BOK-TOTAL(WS-BOK-COUNT)       
054100                     MOVE TXN-COPIES                              
054200                             TO TBL-BOK-AVAIL(WS-BOK-COUNT)       
054300                     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW              
054400                     MOVE 'ACCEPTED' TO WS-REJECT-REASON          
054500                 END-IF                                           
054600             END-IF                                               
054700         END-IF                                                   
054800     END-IF.                                                      
054900*                                                                 
055000*    UPDATE BOOK (UB) -- LIBRARIAN ONLY, COPY-COUNT CONSISTENCY.  
055100*    ANY SUPPLIED FIELD THAT IS NON-BLANK/NON-ZERO REPLACES THE   
055200*    CURRENT VALUE; A BLANK/ZERO FIELD ON THE TRANSACTION MEANS   
055300*    "LEAVE THIS ONE ALONE" -- SEE 2220-APPLY-UPDATE-FIELDS.      
055400 2200-APPLY-UPDATE-BOOK.                                          
055500     MOVE 'BOOK      ' TO WS-KEY-LABEL.                           
055600     MOVE TXN-BOOK-ID TO WS-KEY-VALUE WS-SEARCH-ID.               
055700     MOVE TXN-USER-ID TO WS-SEARCH-ID-2.                          
055800     PERFORM 2800-FIND-USER-BY-ID-2.                              
055900     IF NOT WS-FOUND                                              
056000         MOVE 'LIBRARIAN NOT FOUND' TO WS-REJECT-REASON           
056100     ELSE                                                         
056200         IF NOT TBL-USR-IS-LIBRARIAN(WS-FOUND-IDX)                
056300             MOVE 'USER NOT A LIBRARIAN' TO WS-REJECT-REASON      
056400         ELSE                                                     
056500             PERFORM 2830-FIND-BOOK-BY-ID                         
056600             IF NOT WS-FOUND                                      
056700                 MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON        
056800             ELSE                                                 
056900                 MOVE WS-FOUND-IDX TO WS-SECOND-IDX               
057000                 PERFORM 2210-VALIDATE-NEW-ISBN                   
057100                 IF WS-REJECT-REASON = SPACES                     
057200                     PERFORM 2220-APPLY-UPDATE-FIELDS             
057300                     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW              
057400                     MOVE 'ACCEPTED' TO WS-REJECT-REASON          
057500                 END-IF                                           
057600             END-IF                                               
057700         END-IF                                                   
057800     END-IF.                                                      
057900*                                                                 
058000*    ISBN CHANGE MUST NOT COLLIDE WITH ANOTHER BOOK'S ISBN, AND A 
058100*    COPY COUNT MUST NOT DROP BELOW THE NUMBER OF COPIES CURRENTLY
058200*    BORROWED OUT (TOTAL MINUS AVAIL) -- YOU CANNOT SHRINK THE FLE
058300*    BELOW WHAT IS ALREADY IN STUDENTS' HANDS.                    
058400 2210-VALIDATE-NEW-ISBN.                                          
058500     IF TXN-ISBN NOT = SPACES                                     
058600             AND TXN-ISBN NOT = TBL-BOK-ISBN(WS-SECOND-IDX)       
058700         MOVE TXN-ISBN TO WS-KEY-VALUE                            
058800         PERFORM 2810-FIND-BOOK-BY-ISBN                           
058900         IF WS-FOUND                                              
059000             MOVE 'ISBN EXISTS' TO WS-REJECT-REASON               
059100         END-IF                                                   
059200     END-IF.                                                      
059300     IF WS-REJECT-REASON = SPACES                                 
059400             AND TXN-COPIES NOT = ZERO                            
059500             AND TXN-COPIES NOT = TBL-BOK-TOTAL(WS-SECOND-IDX)    
059600         MOVE TXN-COPIES TO WS-NEW-TOTAL-COPIES                   
059700*        WS-NEW-TOTAL-COPIES-X CATCHES A TRANSACTION FILE THAT PUT
059800*        NON-NUMERIC DATA IN WHAT IS SUPPOSED TO BE A PIC 9 FIELD 
059900*        GARBAGE IN A CARD-IMAGE FILE DOES NOT RAISE A SIZE ERROR.
060000         IF WS-NEW-TOTAL-COPIES-X IS NOT NUMERIC                  
060100             MOVE 'INVALID COPIES VALUE' TO WS-REJECT-REASON      
060200         ELSE                                                     
060300             COMPUTE WS-BORROWED-COPIES =                         
060400                     TBL-BOK-TOTAL(WS-SECOND-IDX)                 
060500                     - TBL-BOK-AVAIL(WS-SECOND-IDX)               
060600             IF WS-NEW-TOTAL-COPIES < WS-BORROWED-COPIES          
060700                 MOVE 'COPIES BELOW BORROWED' TO WS-REJECT-REASON 
060800             END-IF                                               
060900         END-IF                                                   
061000     END-IF.                                                      
061100*                                                                 
061200*    ONLY REACHED WHEN 2210 LEFT WS-REJECT-REASON BLANK.  AVAIL IS
061300*    RECOMPUTED FROM THE COPY-COUNT DELTA (L-0025) RATHER THAN LEF
061400*    UNCHANGED -- THE OLD WAY LET AVAIL AND TOTAL DRIFT APART OVER
061500*    REPEATED UPDATE-BOOK TRANSACTIONS, AN AUDITOR FINDING.       
061600 2220-APPLY-UPDATE-FIELDS.                                        
061700     IF TXN-TITLE NOT = SPACES                                    
061800         MOVE TXN-TITLE TO TBL-BOK-TITLE(WS-SECOND-IDX)           
061900     END-IF.                                                      
062000     IF TXN-AUTHOR NOT = SPACES                                   
062100         MOVE TXN-AUTHOR TO TBL-BOK-AUTHOR(WS-SECOND-IDX)         
062200     END-IF.                                                      
062300     IF TXN-ISBN NOT = SPACES                                     
062400         MOVE TXN-ISBN TO TBL-BOK-ISBN(WS-SECOND-IDX)             
062500     END-IF.                                                      
062600     IF TXN-PUB-YEAR NOT = ZERO                                   
062700         MOVE TXN-PUB-YEAR TO TBL-BOK-PUB-YEAR(WS-SECOND-IDX)     
062800     END-IF.                                                      
062900     IF TXN-COPIES NOT = ZERO                                     
063000             AND TXN-COPIES NOT = TBL-BOK-TOTAL(WS-SECOND-IDX)    
063100         COMPUTE TBL-BOK-AVAIL(WS-SECOND-IDX) =                   
063200                 TBL-BOK-AVAIL(WS-SECOND-IDX)                     
063300                 + TXN-COPIES - TBL-BOK-TOTAL(WS-SECOND-IDX)      
063400         MOVE TXN-COPIES TO TBL-BOK-TOTAL(WS-SECOND-IDX)          
063500     END-IF.                                                      
063600*                                                                 
063700*    DELETE BOOK (DB) -- LIBRARIAN ONLY, NO ACTIVE LOAN RECORDS.  
063800*    "ACTIVE" HERE MEANS STATUS 'B' OR 'R' (L-0018 -- RESERVATIONS
063900*    BLOCK A DELETE JUST LIKE AN OUTSTANDING LOAN DOES).  RETURNED
064000*    AND CANCELLED HISTORY ROWS DO NOT BLOCK THE DELETE.          
064100 2300-APPLY-DELETE-BOOK.                                          
064200     MOVE 'BOOK      ' TO WS-KEY-LABEL.                           
064300     MOVE TXN-BOOK-ID TO WS-KEY-VALUE WS-SEARCH-ID.               
064400     MOVE TXN-USER-ID TO WS-SEARCH-ID-2.                          
064500     PERFORM 2800-FIND-USER-BY-ID-2.                              
064600     IF NOT WS-FOUND                                              
064700         MOVE 'LIBRARIAN NOT FOUND' TO WS-REJECT-REASON           
064800     ELSE                                                         
064900         IF NOT TBL-USR-IS-LIBRARIAN(WS-FOUND-IDX)                
065000             MOVE 'USER NOT A LIBRARIAN' TO WS-REJECT-REASON      
065100         ELSE                                                     
065200             PERFORM 2830-FIND-BOOK-BY-ID                         
065300             IF NOT WS-FOUND                                      
065400                 MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON        
065500             ELSE                                                 
065600                 MOVE WS-FOUND-IDX TO WS-SECOND-IDX               
065700                 PERFORM 2840-ANY-ACTIVE-LOANS-FOR-BOOK           
065800                 IF WS-FOUND                                      
065900                     MOVE 'ACTIVE RECORDS EXIST'                  
066000                             TO WS-REJECT-REASON                  
066100                 ELSE                                             
066200                     PERFORM 2850-REMOVE-BOOK-ENTRY               
066300                     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW              
066400                     MOVE 'ACCEPTED' TO WS-REJECT-REASON          
066500                 END-IF                                           
066600             END-IF                                               
066700         END-IF                                                   
066800     END-IF.                                                      
066900*                                                                 
067000*    CLOSES THE HOLE LEFT BY A DELETED BOOK BY SLIDING EVERY ENTRY
067100*    BEHIND IT DOWN ONE SLOT, THEN SHRINKING THE TABLE -- THIS IS 
067200*    STRAIGHT ARRAY DELETE, NOT A LOGICAL-DELETE FLAG, SO A DELETE
067300*    BOOK ID CAN BE REISSUED BY A LATER ADD-BOOK.                 
067400 2850-REMOVE-BOOK-ENTRY.                                          
067500     PERFORM 2851-SHIFT-BOOK-ENTRY-DOWN                           
067600         VARYING WS-SRCH-IDX FROM WS-SECOND-IDX BY 1              
067700         UNTIL WS-SRCH-IDX >= WS-BOK-COUNT.                       
067800     SUBTRACT 1 FROM WS-BOK-COUNT.                                
067900*                                                                 
068000 2851-SHIFT-BOOK-ENTRY-DOWN.                                      
068100     MOVE BOK-TBL-ENTRY(WS-SRCH-IDX + 1)                          
068200             TO BOK-TBL-ENTRY(WS-SRCH-IDX).                       
068300*                                                                 
068400*    BORROW (BW) -- STUDENT ONLY, AVAIL/LIMIT/DUPLICATE CHECKS.   
068500*    THE FULL CHAIN (AVAILABILITY, THE 3-BOOK LIMIT, AND WHETHER T
068600*    STUDENT ALREADY HAS AN ACTIVE RECORD FOR THIS BOOK) LIVES IN 
068700*    2410-BORROW-VALIDATION-CHAIN BELOW.                          
068800 2400-APPLY-BORROW.                                               
068900     MOVE 'BOOK      ' TO WS-KEY-LABEL.                           
069000     MOVE TXN-BOOK-ID TO WS-KEY-VALUE WS-SEARCH-ID.               
069100     MOVE TXN-USER-ID TO WS-SEARCH-ID-2.                          
069200     PERFORM 2800-FIND-USER-BY-ID-2.                              
069300     IF NOT WS-FOUND                                              
069400         MOVE 'STUDENT NOT FOUND' TO WS-REJECT-REASON             
069500     ELSE                                                         
069600         IF NOT TBL-USR-IS-STUDENT(WS-FOUND-IDX)                  
069700             MOVE 'USER NOT A STUDENT' TO WS-REJECT-REASON        
069800         ELSE                                                     
069900             PERFORM 2830-FIND-BOOK-BY-ID                         
070000             IF NOT WS-FOUND                                      
070100                 MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON        
070200             ELSE                                                 
070300                 MOVE WS-FOUND-IDX TO WS-SECOND-IDX               
070400                 PERFORM 2410-BORROW-VALIDATION-CHAIN             
070500             END-IF                                               
070600         END-IF                                                   
070700     END-IF.                                                      
070800*                                                                 
070900 2410-BORROW-VALIDATION-CHAIN.                                    
071000     IF TBL-BOK-AVAIL(WS-SECOND-IDX) = ZERO                       
071100         MOVE 'NO COPIES AVAILABLE' TO WS-REJECT-REASON           
071200     ELSE                                                         
071300         PERFORM 2860-COUNT-STUDENT-BORROWED                      
071400         IF WS-BORROWED-COUNT >= 3                                
071500             MOVE 'MAX 3 BOOKS BORROWED' TO WS-REJECT-REASON      
071600         ELSE                                                     
071700             PERFORM 2870-FIND-ACTIVE-LOAN-FOR-BOOK               
071800             IF WS-FOUND                                          
071900                 IF TBL-LOA-IS-BORROWED(WS-ACTIVE-LOAN-IDX)       
072000                     MOVE 'ALREADY BORROWED' TO WS-REJECT-REASON  
072100                 ELSE                                             
072200                     PERFORM 2420-COLLECT-RESERVATION             
072300                 END-IF                                           
072400             ELSE                                                 
072500                 PERFORM 2430-NEW-LOAN-RECORD                     
072600             END-IF                                               
072700         END-IF                                                   
072800     END-IF.                                                      
072900*                                                                 
073000*    A PRIOR RESERVE (RS) LEFT A LOAN ROW SITTING IN STATUS 'R'   
073100*    WITH NO DATES FILLED IN.  WHEN THE STUDENT SHOWS UP TO ACTUAL
073200*    TAKE THE BOOK, THAT SAME ROW IS PROMOTED TO A BORROW -- WE DO
073300*    NOT WRITE A SECOND LOAN ENTRY.  DUE DATE COMES FROM LCS150 TH
073400*    SAME WAY A FRESH BORROW GETS ONE (L-0050).                   
073500 2420-COLLECT-RESERVATION.                                        
073600     MOVE 'B' TO TBL-LOA-STATUS(WS-ACTIVE-LOAN-IDX).              
073700     MOVE TXN-DATE TO TBL-LOA-BORROW-DT(WS-ACTIVE-LOAN-IDX).      
073800     MOVE TXN-DATE TO WS-CALL-BORROW-DATE.                        
073900     CALL 'LCS150' USING WS-CALL-BORROW-DATE, WS-CALL-DUE-DATE.   
074000     MOVE WS-CALL-DUE-DATE TO TBL-LOA-DUE-DT(WS-ACTIVE-LOAN-IDX). 
074100     SUBTRACT 1 FROM TBL-BOK-AVAIL(WS-SECOND-IDX).                
074200     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW.                             
074300     MOVE 'RESERVATION COLLECTED' TO WS-REJECT-REASON.            
074400*                                                                 
074500*    NO EXISTING LOAN ROW FOR THIS BOOK/STUDENT PAIR, SO A BRAND  
074600*    NEW ONE IS APPENDED TO LOA-TABLE STARTING AT STATUS 'B' WITH 
074700*    BOTH DATES SET FROM THIS TRANSACTION AND THE LCS150 CALL.    
074800 2430-NEW-LOAN-RECORD.                                            
074900     PERFORM 2880-NEXT-LOAN-ID.                                   
075000     ADD 1 TO WS-LOA-COUNT.                                       
075100     MOVE WS-MAX-ID          TO TBL-LOA-ID(WS-LOA-COUNT).         
075200     MOVE TXN-USER-ID        TO TBL-LOA-STUDENT-ID(WS-LOA-COUNT). 
075300     MOVE TXN-BOOK-ID        TO TBL-LOA-BOOK-ID(WS-LOA-COUNT).    
075400     MOVE TXN-DATE           TO TBL-LOA-BORROW-DT(WS-LOA-COUNT).  
075500     MOVE TXN-DATE           TO WS-CALL-BORROW-DATE.              
075600     CALL 'LCS150' USING WS-CALL-BORROW-DATE, WS-CALL-DUE-DATE.   
075700     MOVE WS-CALL-DUE-DATE   TO TBL-LOA-DUE-DT(WS-LOA-COUNT).     
075800     MOVE ZERO               TO TBL-LOA-RETURN-DT(WS-LOA-COUNT).  
075900     MOVE 'B'                TO TBL-LOA-STATUS(WS-LOA-COUNT).     
076000     SUBTRACT 1 FROM TBL-BOK-AVAIL(WS-SECOND-IDX).                
076100     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW.                             
076200     MOVE 'ACCEPTED' TO WS-REJECT-REASON.                         
076300*                                                                 
076400*    RESERVE (RS) -- STUDENT ONLY, NO AVAILABILITY CHECK.         
076500*    A RESERVATION CAN BE TAKEN EVEN WHEN TBL-BOK-AVAIL IS ZERO --
076600*    THE POINT OF RS IS TO HOLD A PLACE IN LINE, NOT TO GUARANTEE 
076700*    COPY IS FREE RIGHT NOW.  THE NEW ROW IS WRITTEN WITH ALL THRE
076800*    DATE FIELDS ZERO AND STATUS 'R'; 2420 ABOVE IS WHAT TURNS IT 
076900*    INTO AN ACTUAL BORROW LATER.                                 
077000 2500-APPLY-RESERVE.                                              
077100     MOVE 'BOOK      ' TO WS-KEY-LABEL.                           
077200     MOVE TXN-BOOK-ID TO WS-KEY-VALUE WS-SEARCH-ID.               
077300     MOVE TXN-USER-ID TO WS-SEARCH-ID-2.                          
077400     PERFORM 2800-FIND-USER-BY-ID-2.                              
077500     IF NOT WS-FOUND                                              
077600         MOVE 'STUDENT NOT FOUND' TO WS-REJECT-REASON             
077700     ELSE                                                         
077800         IF NOT TBL-USR-IS-STUDENT(WS-FOUND-IDX)                  
077900             MOVE 'USER NOT A STUDENT' TO WS-REJECT-REASON        
078000         ELSE                                                     
078100             PERFORM 2830-FIND-BOOK-BY-ID                         
078200             IF NOT WS-FOUND                                      
078300                 MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON        
078400             ELSE                                                 
078500                 PERFORM 2870-FIND-ACTIVE-LOAN-FOR-BOOK           
078600                 IF WS-FOUND                                      
078700                     MOVE 'ALREADY BORROWED OR RESERVED'          
078800                         TO WS-REJECT-REASON                      
078900                 ELSE                                             
079000                     PERFORM 2880-NEXT-LOAN-ID                    
079100                     ADD 1 TO WS-LOA-COUNT                        
079200                     MOVE WS-MAX-ID TO TBL-LOA-ID(WS-LOA-COUNT)   
079300                     MOVE TXN-USER-ID    TO                       
079400                             TBL-LOA-STUDENT-ID(WS-LOA-COUNT)     
079500                     MOVE TXN-BOOK-ID    TO                       
079600                             TBL-LOA-BOOK-ID(WS-LOA-COUNT)        
079700                     MOVE ZERO           TO                       
079800                             TBL-LOA-BORROW-DT(WS-LOA-COUNT)      
079900                     MOVE ZERO           TO                       
080000                             TBL-LOA-DUE-DT(WS-LOA-COUNT)         
080100                     MOVE ZERO           TO                       
080200                             TBL-LOA-RETURN-DT(WS-LOA-COUNT)      
080300                     MOVE 'R'            TO                       
080400                             TBL-LOA-STATUS(WS-LOA-COUNT)         
080500                     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW              
080600                     MOVE 'ACCEPTED' TO WS-REJECT-REASON          
080700                 END-IF                                           
080800             END-IF                                               
080900         END-IF                                                   
081000     END-IF.                                                      
081100*                                                                 
081200*    CANCEL RESERVATION (CN) -- STUDENT, OWN RECORD, STATUS 'R'.  
081300*    OWNERSHIP IS CHECKED BEFORE STATUS SO A STUDENT CANNOT PROBE 
081400*    FOR THE EXISTENCE OF ANOTHER STUDENT'S LOAN ID -- BOTH THE   
081500*    WRONG-OWNER CASE AND THE RECORD-NOT-FOUND CASE RETURN THE SAM
081600*    REJECT TEXT ON PURPOSE.                                      
081700 2600-APPLY-CANCEL.                                               
081800     MOVE 'LOAN      ' TO WS-KEY-LABEL.                           
081900     MOVE TXN-LOAN-ID TO WS-KEY-VALUE WS-SEARCH-ID.               
082000     PERFORM 2890-FIND-LOAN-BY-ID.                                
082100     IF NOT WS-FOUND                                              
082200         MOVE 'RECORD NOT FOUND' TO WS-REJECT-REASON              
082300     ELSE                                                         
082400         IF TBL-LOA-STUDENT-ID(WS-FOUND-IDX) NOT = TXN-USER-ID    
082500             MOVE 'RECORD NOT FOUND' TO WS-REJECT-REASON          
082600         ELSE                                                     
082700             IF NOT TBL-LOA-IS-RESERVED(WS-FOUND-IDX)             
082800                 MOVE 'NOT A RESERVATION' TO WS-REJECT-REASON     
082900             ELSE                                                 
083000                 MOVE 'C' TO TBL-LOA-STATUS(WS-FOUND-IDX)         
083100                 MOVE TXN-DATE TO                                 
083200                         TBL-LOA-RETURN-DT(WS-FOUND-IDX)          
083300                 MOVE 'Y' TO WS-TRAN-ACCEPTED-SW                  
083400                 MOVE 'ACCEPTED' TO WS-REJECT-REASON              
083500             END-IF                                               
083600         END-IF                                                   
083700     END-IF.                                                      
083800*                                                                 
083900*    RETURN (RT) -- LIBRARIAN ONLY, RECORD MUST BE ACTIVE.        
084000*    UNLIKE CN, RT IS KEYED OFF THE LIBRARIAN HANDLING THE RETURN,
084100*    NOT THE BORROWING STUDENT -- TXN-USER-ID ON AN RT CARD IS THE
084200*    LIBRARIAN'S ID, VALIDATED AGAINST TBL-USR-IS-LIBRARIAN BELOW.
084300 2700-APPLY-RETURN.                                               
084400     MOVE 'LOAN      ' TO WS-KEY-LABEL.                           
084500     MOVE TXN-LOAN-ID TO WS-KEY-VALUE WS-SEARCH-ID.               
084600     MOVE TXN-USER-ID TO WS-SEARCH-ID-2.                          
084700     PERFORM 2800-FIND-USER-BY-ID-2.                              
084800     IF NOT WS-FOUND                                              
084900         MOVE 'LIBRARIAN NOT FOUND' TO WS-REJECT-REASON           
085000     ELSE                                                         
085100         IF NOT TBL-USR-IS-LIBRARIAN(WS-FOUND-IDX)                
085200             MOVE 'USER NOT A LIBRARIAN' TO WS-REJECT-REASON      
085300         ELSE                                                     
085400             PERFORM 2890-FIND-LOAN-BY-ID                         
085500             IF NOT WS-FOUND                                      
085600                 MOVE 'RECORD NOT FOUND' TO WS-REJECT-REASON      
085700             ELSE                                                 
085800                 IF NOT TBL-LOA-IS-ACTIVE(WS-FOUND-IDX)           
085900                     MOVE 'NOT ACTIVE' TO WS-REJECT-REASON        
086000                 ELSE                                             
086100                     PERFORM 2710-POST-RETURN                     
086200                     MOVE 'Y' TO WS-TRAN-ACCEPTED-SW              
086300                     MOVE 'ACCEPTED' TO WS-REJECT-REASON          
086400                 END-IF                                           
086500             END-IF                                               
086600         END-IF                                                   
086700     END-IF.                                                      
086800*                                                                 
086900*    MARKS THE LOAN TURNED-IN AND, IF IT WAS AN ACTUAL BORROW (NOT
087000*    A BARE RESERVATION BEING CANCELLED OUT FROM UNDER IT), CREDIT
087100*    THE COPY BACK TO TBL-BOK-AVAIL.  A ZERO BORROW DATE MEANS THE
087200*    ROW WAS NEVER ACTUALLY TAKEN OUT, SO NO COPY IS OWED BACK.   
087300 2710-POST-RETURN.                                                
087400     MOVE 'T' TO TBL-LOA-STATUS(WS-FOUND-IDX).                    
087500     MOVE TXN-DATE TO TBL-LOA-RETURN-DT(WS-FOUND-IDX).            
087600     IF TBL-LOA-BORROW-DT(WS-FOUND-IDX) NOT = ZERO                
087700         MOVE TBL-LOA-BOOK-ID(WS-FOUND-IDX) TO WS-SEARCH-ID       
087800         PERFORM 2830-FIND-BOOK-BY-ID                             
087900         IF WS-FOUND                                              
088000             ADD 1 TO TBL-BOK-AVAIL(WS-FOUND-IDX)                 
088100         END-IF                                                   
088200     END-IF.                                                      
088300*                                                                 
088400***************************************************************** 
088500*        2800-SERIES -- TABLE SEARCH PARAGRAPHS                   
088600***************************************************************** 
088700*    FINDS A USER USING WS-SEARCH-ID (ACTING USER ON AB/UB/DB).   
088800 2800-FIND-USER-BY-ID.                                            
088900     MOVE 'N' TO WS-FOUND-SW.                                     
089000     MOVE ZERO TO WS-FOUND-IDX.                                   
089100     PERFORM 2801-SEARCH-USER-ENTRY                               
089200         VARYING WS-SRCH-IDX FROM 1 BY 1                          
089300         UNTIL WS-SRCH-IDX > WS-USR-COUNT                         
089400            OR WS-FOUND.                                          
089500*                                                                 
089600*    ONE-ENTRY COMPARE, CALLED ONCE PER SUBSCRIPT BY THE PERFORM  
089700*    VARYING ABOVE -- KEPT SEPARATE FROM 2800 SO THE STOP CONDITIO
089800*    LIVES IN ONE PLACE AND THE COMPARE ITSELF IN ANOTHER.        
089900 2801-SEARCH-USER-ENTRY.                                          
090000     IF TBL-USR-ID(WS-SRCH-IDX) = WS-SEARCH-ID                    
090100         MOVE 'Y' TO WS-FOUND-SW                                  
090200         MOVE WS-SRCH-IDX TO WS-FOUND-IDX                         
090300     END-IF.                                                      
090400*                                                                 
090500*    SAME SEARCH, KEYED ON WS-SEARCH-ID-2 (CIRCULATION CODES,     
090600*    WHERE WS-SEARCH-ID ALREADY HOLDS THE BOOK/LOAN KEY).         
090700 2800-FIND-USER-BY-ID-2.                                          
090800     MOVE 'N' TO WS-FOUND-SW.                                     
090900     MOVE ZERO TO WS-FOUND-IDX.                                   
091000     PERFORM 2802-SEARCH-USER-ENTRY-2                             
091100         VARYING WS-SRCH-IDX FROM 1 BY 1                          
091200         UNTIL WS-SRCH-IDX > WS-USR-COUNT                         
091300            OR WS-FOUND.                                          
091400*                                                                 
091500*    SAME SHAPE AS 2801, COMPARING ON WS-SEARCH-ID-2 INSTEAD.     
091600 2802-SEARCH-USER-ENTRY-2.                                        
091700     IF TBL-USR-ID(WS-SRCH-IDX) = WS-SEARCH-ID-2                  
091800         MOVE 'Y' TO WS-FOUND-SW                                  
091900         MOVE WS-SRCH-IDX TO WS-FOUND-IDX                         
092000     END-IF.                                                      
092100*                                                                 
092200*    FINDS A BOOK BY ISBN (WS-KEY-VALUE) -- USED ONLY BY ADD-BOOK 
092300*    TO CATCH A DUPLICATE ISBN BEFORE A NEW TITLE IS ACCEPTED.    
092400 2810-FIND-BOOK-BY-ISBN.                                          
092500     MOVE 'N' TO WS-FOUND-SW.                                     
092600     MOVE ZERO TO WS-FOUND-IDX.                                   
092700     PERFORM 2811-SEARCH-BOOK-ISBN-ENTRY                          
092800         VARYING WS-SRCH-IDX FROM 1 BY 1                          
092900         UNTIL WS-SRCH-IDX > WS-BOK-COUNT                         
093000            OR WS-FOUND.                                          
093100*                                                                 
093200*    ONE-ENTRY ISBN COMPARE FOR 2810 ABOVE.                       
093300 2811-SEARCH-BOOK-ISBN-ENTRY.                                     
093400     IF TBL-BOK-ISBN(WS-SRCH-IDX) = WS-KEY-VALUE                  
093500         MOVE 'Y' TO WS-FOUND-SW                                  
093600         MOVE WS-SRCH-IDX TO WS-FOUND-IDX                         
093700     END-IF.                                                      
093800*                                                                 
093900*    NEW BOOK IDS ARE ASSIGNED AS "HIGHEST ID IN THE TABLE PLUS 1"
094000*    RATHER THAN FROM A COUNTER RECORD -- THIS WORKS BECAUSE THE  
094100*    ARRAY-DELETE IN 2850 NEVER LEAVES A GAP ABOVE THE CURRENT MAX
094200*    SO REUSE ONLY HAPPENS WHEN THE MAX ITSELF WAS JUST DELETED.  
094300 2820-NEXT-BOOK-ID.                                               
094400     MOVE ZERO TO WS-MAX-ID.                                      
094500     PERFORM 2821-MAX-BOOK-ID-ENTRY                               
094600         VARYING WS-SRCH-IDX FROM 1 BY 1                          
094700         UNTIL WS-SRCH-IDX > WS-BOK-COUNT.                        
094800     ADD 1 TO WS-MAX-ID.                                          
094900*                                                                 
095000*    RUNS THE FULL TABLE (NO EARLY EXIT) BECAUSE THE TABLE IS NOT 
095100*    KEPT IN BOOK-ID ORDER -- THE HIGHEST ID CAN BE ANYWHERE.     
095200 2821-MAX-BOOK-ID-ENTRY.                                          
095300     IF TBL-BOK-ID(WS-SRCH-IDX) > WS-MAX-ID                       
095400         MOVE TBL-BOK-ID(WS-SRCH-IDX) TO WS-MAX-ID                
095500     END-IF.                                                      
095600*                                                                 
095700*    FINDS A BOOK BY WS-SEARCH-ID -- THE WORKHORSE LOOKUP USED BY 
095800*    UPDATE-BOOK, DELETE-BOOK, BORROW, RESERVE AND RETURN ALIKE.  
095900 2830-FIND-BOOK-BY-ID.                                            
096000     MOVE 'N' TO WS-FOUND-SW.                                     
096100     MOVE ZERO TO WS-FOUND-IDX.                                   
096200     PERFORM 2831-SEARCH-BOOK-ID-ENTRY                            
096300         VARYING WS-SRCH-IDX FROM 1 BY 1                          
096400         UNTIL WS-SRCH-IDX > WS-BOK-COUNT                         
096500            OR WS-FOUND.                                          
096600*                                                                 
096700*    ONE-ENTRY BOOK-ID COMPARE FOR 2830 ABOVE.                    
096800 2831-SEARCH-BOOK-ID-ENTRY.                                       
096900     IF TBL-BOK-ID(WS-SRCH-IDX) = WS-SEARCH-ID                    
097000         MOVE 'Y' TO WS-FOUND-SW                                  
097100         MOVE WS-SRCH-IDX TO WS-FOUND-IDX                         
097200     END-IF.                                                      
097300*                                                                 
097400*    DELETE-BOOK'S GUARD -- TRUE IF ANY LOAN ROW AGAINST THIS BOOK
097500*    IS STILL STATUS 'B' OR 'R' (L-0018).  DOES NOT CARE WHICH    
097600*    STUDENT HOLDS IT, ONLY WHETHER ONE DOES.                     
097700 2840-ANY-ACTIVE-LOANS-FOR-BOOK.                                  
097800     MOVE 'N' TO WS-FOUND-SW.                                     
097900     PERFORM 2841-SEARCH-BOOK-ACTIVE-LOAN                         
098000         VARYING WS-SRCH-IDX FROM 1 BY 1                          
098100         UNTIL WS-SRCH-IDX > WS-LOA-COUNT                         
098200            OR WS-FOUND.                                          
098300*                                                                 
098400*    NO FOUND-IDX IS CARRIED HERE -- 2840 ONLY NEEDS YES/NO, NOT  
098500*    WHICH LOAN ROW MATCHED.                                      
098600 2841-SEARCH-BOOK-ACTIVE-LOAN.                                    
098700     IF TBL-LOA-BOOK-ID(WS-SRCH-IDX) = WS-SEARCH-ID               
098800             AND TBL-LOA-IS-ACTIVE(WS-SRCH-IDX)                   
098900         MOVE 'Y' TO WS-FOUND-SW                                  
099000     END-IF.                                                      
099100*                                                                 
099200*    COUNTS THIS STUDENT'S CURRENT BORROWS (STATUS 'B' ONLY -- AN 
099300*    OUTSTANDING RESERVATION DOES NOT COUNT AGAINST THE 3-BOOK    
099400*    LIMIT, ONLY AN ACTUAL BORROW DOES).                          
099500 2860-COUNT-STUDENT-BORROWED.                                     
099600     MOVE ZERO TO WS-BORROWED-COUNT.                              
099700     PERFORM 2861-TEST-BORROWED-ENTRY                             
099800         VARYING WS-SRCH-IDX FROM 1 BY 1                          
099900         UNTIL WS-SRCH-IDX > WS-LOA-COUNT.                        
100000*                                                                 
100100*    TESTED AGAINST TXN-USER-ID DIRECTLY (NOT WS-SEARCH-ID) BECAUS
100200*    2860 IS ALWAYS CALLED IN THE MIDDLE OF PROCESSING THE BORROWI
100300*    STUDENT'S OWN TRANSACTION.                                   
100400 2861-TEST-BORROWED-ENTRY.                                        
100500     IF TBL-LOA-STUDENT-ID(WS-SRCH-IDX) = TXN-USER-ID             
100600             AND TBL-LOA-IS-BORROWED(WS-SRCH-IDX)                 
100700         ADD 1 TO WS-BORROWED-COUNT                               
100800     END-IF.                                                      
100900*                                                                 
101000*    FINDS THE ACTING STUDENT'S ACTIVE ('B' OR 'R') RECORD, IF    
101100*    ANY, FOR THE TARGET BOOK -- USED BY BOTH BORROW AND RESERVE. 
101200 2870-FIND-ACTIVE-LOAN-FOR-BOOK.                                  
101300     MOVE 'N' TO WS-FOUND-SW.                                     
101400     MOVE ZERO TO WS-ACTIVE-LOAN-IDX.                             
101500     PERFORM 2871-TEST-ACTIVE-LOAN-ENTRY                          
101600         VARYING WS-SRCH-IDX FROM 1 BY 1                          
101700         UNTIL WS-SRCH-IDX > WS-LOA-COUNT                         
101800            OR WS-FOUND.                                          
101900*                                                                 
102000*    THREE-WAY COMPARE (STUDENT, BOOK, ACTIVE STATUS) -- ALL THREE
102100*    MUST HOLD FOR A MATCH, SINCE TWO DIFFERENT STUDENTS MAY EACH 
102200*    HAVE AN ACTIVE RECORD AGAINST DIFFERENT COPIES OF THE SAME   
102300*    TITLE.                                                       
102400 2871-TEST-ACTIVE-LOAN-ENTRY.                                     
102500     IF TBL-LOA-STUDENT-ID(WS-SRCH-IDX) = TXN-USER-ID             
102600             AND TBL-LOA-BOOK-ID(WS-SRCH-IDX) = WS-SEARCH-ID      
102700             AND TBL-LOA-IS-ACTIVE(WS-SRCH-IDX)                   
102800         MOVE 'Y' TO WS-FOUND-SW                                  
102900         MOVE WS-SRCH-IDX TO WS-ACTIVE-LOAN-IDX                   
103000     END-IF.                                                      
103100*                                                                 
103200*    SAME HIGH-WATER-MARK SCHEME AS 2820, APPLIED TO LOA-TABLE -- 
103300*    LOAN IDS AND BOOK IDS ARE SEPARATE SEQUENCES, EACH SCOPED TO 
103400*    ITS OWN TABLE, SHARING ONLY THE WS-MAX-ID WORK FIELD.        
103500 2880-NEXT-LOAN-ID.                                               
103600     MOVE ZERO TO WS-MAX-ID.                                      
103700     PERFORM 2881-MAX-LOAN-ID-ENTRY                               
103800         VARYING WS-SRCH-IDX FROM 1 BY 1                          
103900         UNTIL WS-SRCH-IDX > WS-LOA-COUNT.                        
104000     ADD 1 TO WS-MAX-ID.                                          
104100*                                                                 
104200*    SAME FULL-TABLE SCAN RATIONALE AS 2821, APPLIED TO LOA-TABLE.
104300 2881-MAX-LOAN-ID-ENTRY.                                          
104400     IF TBL-LOA-ID(WS-SRCH-IDX) > WS-MAX-ID                       
104500         MOVE TBL-LOA-ID(WS-SRCH-IDX) TO WS-MAX-ID                
104600     END-IF.                                                      
104700*                                                                 
104800*    FINDS A LOAN ROW BY WS-SEARCH-ID -- USED BY CANCEL AND RETURN
104900*    BOTH OF WHICH ADDRESS A SPECIFIC LOAN RECORD BY ITS OWN ID   
105000*    RATHER THAN BY BOOK/STUDENT PAIR.                            
105100 2890-FIND-LOAN-BY-ID.                                            
105200     MOVE 'N' TO WS-FOUND-SW.                                     
105300     MOVE ZERO TO WS-FOUND-IDX.                                   
105400     PERFORM 2891-SEARCH-LOAN-ID-ENTRY                            
105500         VARYING WS-SRCH-IDX FROM 1 BY 1                          
105600         UNTIL WS-SRCH-IDX > WS-LOA-COUNT                         
105700            OR WS-FOUND.                                          
105800*                                                                 
105900*    ONE-ENTRY LOAN-ID COMPARE FOR 2890 ABOVE.                    
106000 2891-SEARCH-LOAN-ID-ENTRY.                                       
106100     IF TBL-LOA-ID(WS-SRCH-IDX) = WS-SEARCH-ID                    
106200         MOVE 'Y' TO WS-FOUND-SW                                  
106300         MOVE WS-SRCH-IDX TO WS-FOUND-IDX                         
106400     END-IF.                                                      
106500*                                                                 
106600***************************************************************** 
106700*        2900-SERIES -- AUDIT LOG OUTPUT                          
106800***************************************************************** 
106900*    ONE AUDIT DETAIL LINE PER INPUT TRANSACTION, ACCEPTED OR     
107000*    REJECTED ALIKE -- WS-REJECT-REASON DOUBLES AS THE DISPOSITION
107100*    TEXT FOR BOTH CASES (IT READS "ACCEPTED" ON A GOOD TRANSACTIO
107200*    THE REJECT REASON OTHERWISE).  UPSI-0 CONSOLE ECHO IS FOR    
107300*    OPERATOR ATTENDED RUNS ONLY AND NEVER SUPPRESSES THE AUDIT   
107400*    FILE WRITE ITSELF.                                           
107500 2900-WRITE-AUDIT-LINE.                                           
107600     MOVE SPACES TO AUD-DETAIL-LINE.                              
107700     MOVE WS-SEQ-NO TO AUD-SEQ-NO.                                
107800     MOVE TXN-CODE TO AUD-TXN-CODE.                               
107900     MOVE WS-KEY-LABEL TO AUD-KEY-LABEL.                          
108000     MOVE WS-KEY-VALUE TO AUD-KEY-VALUE.                          
108100     MOVE WS-REJECT-REASON TO AUD-DISPOSITION.                    
108200     WRITE AUDIT-RECORD FROM AUD-DETAIL-LINE.                     
108300     IF WS-CONSOLE-ECHO-SW AND NOT WS-TRAN-ACCEPTED               
108400         DISPLAY 'LCS100 REJECT - ' TXN-CODE ' '                  
108500                 WS-KEY-VALUE ' ' WS-REJECT-REASON                
108600     END-IF.                                                      
108700*                                                                 
108800*    ONE TRAILER LINE CLOSES OUT THE AUDIT FILE WITH THE RUN'S    
108900*    READ/ACCEPT/REJECT COUNTS -- THE OPERATOR'S RECONCILIATION   
109000*    CHECK THAT NO TRANSACTION WAS DROPPED ON THE FLOOR.          
109100 8000-WRITE-TRAILER.                                              
109200     MOVE SPACES TO AUD-TRAILER-LINE.                             
109300     MOVE WS-TOT-READ TO AUD-TOT-READ.                            
109400     MOVE WS-TOT-ACCEPTED TO AUD-TOT-ACCEPTED.                    
109500     MOVE WS-TOT-REJECTED TO AUD-TOT-REJECTED.                    
109600     WRITE AUDIT-RECORD FROM AUD-TRAILER-LINE.                    
109700*                                                                 
109800 8100-CLOSE-TRAN-AND-AUDIT.                                       
109900     CLOSE TRANSACTION-FILE                                       
110000           AUDIT-FILE.                                            
110100*                                                                 
110200***************************************************************** 
110300*        9000-SERIES -- END-OF-JOB MASTER REWRITE                 
110400***************************************************************** 
110500*    BOTH MASTERS ARE REWRITTEN COMPLETE, NOT UPDATED IN PLACE -- 
110600*    BOOK-FILE AND LOAN-FILE ARE REOPENED OUTPUT (1400 ALREADY    
110700*    CLOSED THEM AFTER THE LOAD) AND THE IN-CORE TABLES ARE SPOOLE
110800*    BACK OUT IN TABLE ORDER.  IF THE JOB ABENDS BEFORE REACHING  
110900*    THIS SERIES, NEITHER MASTER HAS BEEN TOUCHED -- SEE THE BANNE
111000*    AT 0000-MAIN-CONTROL.                                        
111100 9000-REWRITE-BOOK-MASTER.                                        
111200     OPEN OUTPUT BOOK-FILE.                                       
111300     PERFORM 9010-WRITE-ONE-BOOK                                  
111400         VARYING WS-SRCH-IDX FROM 1 BY 1                          
111500         UNTIL WS-SRCH-IDX > WS-BOK-COUNT.                        
111600     CLOSE BOOK-FILE.                                             
111700*                                                                 
111800*    ONE TABLE ROW OUT PER CALL, IN THE SAME SUBSCRIPT ORDER THE  
111900*    BOOK MASTER WAS READ IN -- THE CATALOG'S PHYSICAL SEQUENCE ON
112000*    DISK NEVER CHANGES ACROSS A RUN, EVEN WHEN IDS WERE ADDED OR 
112100*    DELETED IN THE MIDDLE OF THE TABLE.                          
112200 9010-WRITE-ONE-BOOK.                                             
112300     MOVE TBL-BOK-ID(WS-SRCH-IDX)        TO FD-BOK-ID.            
112400     MOVE TBL-BOK-TITLE(WS-SRCH-IDX)     TO FD-BOK-TITLE.         
112500     MOVE TBL-BOK-AUTHOR(WS-SRCH-IDX)    TO FD-BOK-AUTHOR.        
112600     MOVE TBL-BOK-ISBN(WS-SRCH-IDX)      TO FD-BOK-ISBN.          
112700     MOVE TBL-BOK-PUB-YEAR(WS-SRCH-IDX)  TO FD-BOK-PUB-YEAR.      
112800     MOVE TBL-BOK-AVAIL(WS-SRCH-IDX)     TO FD-BOK-AVAIL.         
112900     MOVE TBL-BOK-TOTAL(WS-SRCH-IDX)     TO FD-BOK-TOTAL.         
113000     MOVE SPACES                         TO FD-BOK-FILLER-1.      
113100     WRITE FD-BOK-RECORD.                                         
113200*                                                                 
113300*    SAME REWRITE-WHOLE PATTERN AS 9000 ABOVE, APPLIED TO THE LOAN
113400*    MASTER -- INCLUDING EVERY 'T'/'C' HISTORY ROW, SINCE THOSE AR
113500*    NEVER PURGED FROM LOA-TABLE (SEE THE OCCURS-SIZING COMMENT ON
113600*    LOA-TABLE).                                                  
113700 9100-REWRITE-LOAN-MASTER.                                        
113800     OPEN OUTPUT LOAN-FILE.                                       
113900     PERFORM 9110-WRITE-ONE-LOAN                                  
114000         VARYING WS-SRCH-IDX FROM 1 BY 1                          
114100         UNTIL WS-SRCH-IDX > WS-LOA-COUNT.                        
114200     CLOSE LOAN-FILE.                                             
114300*                                                                 
114400*    ONE LOAN ROW OUT PER CALL -- SEE 9010'S COMMENT ON OUTPUT    
114500*    ORDER, WHICH APPLIES IDENTICALLY HERE.                       
114600 9110-WRITE-ONE-LOAN.                                             
114700     MOVE TBL-LOA-ID(WS-SRCH-IDX)         TO FD-LOA-ID.           
114800     MOVE TBL-LOA-STUDENT-ID(WS-SRCH-IDX) TO FD-LOA-STUDENT-ID.   
114900     MOVE TBL-LOA-BOOK-ID(WS-SRCH-IDX)    TO FD-LOA-BOOK-ID.      
115000     MOVE TBL-LOA-BORROW-DT(WS-SRCH-IDX)  TO FD-LOA-BORROW-DT.    
115100     MOVE TBL-LOA-DUE-DT(WS-SRCH-IDX)     TO FD-LOA-DUE-DT.       
115200     MOVE TBL-LOA-RETURN-DT(WS-SRCH-IDX)  TO FD-LOA-RETURN-DT.    
115300     MOVE TBL-LOA-STATUS(WS-SRCH-IDX)     TO FD-LOA-STATUS.       
115400     MOVE SPACES                          TO FD-LOA-FILLER-1.     
115500     WRITE FD-LOA-RECORD.                                         
115600*                                                                 
115700***************************************************************** 
115800*        9900-SERIES -- FATAL OPEN-ERROR ABEND                    
115900***************************************************************** 
116000*    REACHED ONLY BY GO TO, FROM 1000-OPEN-MASTER-FILES OR        
116100*    1500-OPEN-TRAN-AND-AUDIT, ON A NON-ZERO FILE STATUS.  THERE  
116200*    IS NO RECOVERY FROM A MASTER OR TRANSACTION FILE THAT WILL   
116300*    NOT OPEN, SO THIS PARAGRAPH DISPLAYS THE STATUS AND ENDS THE 
116400*    RUN DIRECTLY -- IT IS NEVER ITSELF THE TARGET OF A PERFORM.  
116500 9900-ABEND-RTN.                                                  
116600     DISPLAY 'LCS100 - ERROR OPENING ' WS-ABEND-FILE-ID           
116700             ', STATUS ' WS-ABEND-FILE-STATUS.                    
116800     MOVE 16 TO RETURN-CODE.                                      
116900     GOBACK.                                                      
